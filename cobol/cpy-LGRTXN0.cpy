000100******************************************************************
000200* NOMBRE DEL OBJETO:  LGRTXN0                                   *
000300*                                                                *
000400* DESCRIPCION:  AREA DE COMUNICACION PARA AS TRANSACOES DE       *
000500*               ENTRADA DO BATCH DE LANCAMENTOS.  TXN-KIND       *
000600*               IDENTIFICA A OPERACAO SOLICITADA; TXN-DATA E     *
000700*               UMA AREA CRUA REINTERPRETADA POR TRES VISOES     *
000800*               (USUARIO / LANCAMENTO / SALDO) SEGUNDO O KIND.   *
000900*                                                                *
001000* -------------------------------------------------------------- *
001100*           LONGITUD : 133 POSICIONES.                          *
001200*           PREFIJO  : TXN.                                     *
001300* -------------------------------------------------------------- *
001400*  HISTORICO DE CAMBIOS                                          *
001500*  FECHA      AUTOR   TICKET     DESCRICAO                       *
001600*  1992-02-18 JLM     LGR-0007   CREACION DEL AREA DE TRANSACAO  *
001700*  1996-09-09 DAO     LGR-0088   AGREGADO KIND QE (FILTER-ENTRY) *
001800*  1998-12-01 RFS     LGR-0118   AJUSTE Y2K EN COMENTARIOS       *
001900*  2002-05-14 MCQ     LGR-0190   AGREGADO KIND BL (BALANCE-USER) *
002000******************************************************************
002100 05  LGRTXN0.
002200     10 TXN-KIND                          PIC X(02).
002300        88 TXN-KIND-88-REGISTER-USER              VALUE 'RU'.
002400        88 TXN-KIND-88-AUTHENTICATE               VALUE 'AU'.
002500        88 TXN-KIND-88-FETCH-USER                 VALUE 'FU'.
002600        88 TXN-KIND-88-SAVE-ENTRY                 VALUE 'SE'.
002700        88 TXN-KIND-88-UPDATE-ENTRY               VALUE 'UE'.
002800        88 TXN-KIND-88-UPDATE-STATUS              VALUE 'US'.
002900        88 TXN-KIND-88-DELETE-ENTRY               VALUE 'DE'.
003000        88 TXN-KIND-88-FETCH-ENTRY                VALUE 'FE'.
003100        88 TXN-KIND-88-FILTER-ENTRY               VALUE 'QE'.
003200        88 TXN-KIND-88-BALANCE-USER               VALUE 'BL'.
003300     10 TXN-DATA                          PIC X(129).
003400     10 TXN-USER-VIEW REDEFINES TXN-DATA.
003500        15 TXN-USR-ID                      PIC 9(09).
003600        15 TXN-USR-NAME                    PIC X(40).
003700        15 TXN-USR-EMAIL                   PIC X(60).
003800        15 TXN-USR-PSWD                    PIC X(20).
003900     10 TXN-ENTRY-VIEW REDEFINES TXN-DATA.
004000        15 TXN-ENT-ID                      PIC 9(09).
004100        15 TXN-ENT-DESC                    PIC X(40).
004200        15 TXN-ENT-MONTH                   PIC 9(02).
004300        15 TXN-ENT-YEAR                    PIC 9(04).
004400        15 TXN-ENT-USER-ID                 PIC 9(09).
004500        15 TXN-ENT-VALUE                   PIC S9(13)V9(02).
004600        15 TXN-ENT-TYPE                    PIC X(01).
004700        15 TXN-ENT-STATUS                  PIC X(01).
004800        15 FILLER                          PIC X(48).
004900     10 TXN-BALANCE-VIEW REDEFINES TXN-DATA.
005000        15 TXN-BAL-USER-ID                 PIC 9(09).
005100        15 FILLER                          PIC X(120).
005200     10 FILLER                            PIC X(02).
