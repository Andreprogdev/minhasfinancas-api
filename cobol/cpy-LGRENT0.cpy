000100******************************************************************
000200* NOMBRE DEL OBJETO:  LGRENT0                                   *
000300*                                                                *
000400* DESCRIPCION:  LAYOUT DO LEDGER DE LANCAMENTOS (RECEITAS E      *
000500*               DESPESAS).  CADA REGISTRO PERTENCE A UM USUARIO, *
000600*               CARREGA MES/ANO DE COMPETENCIA, VALOR, TIPO      *
000700*               (R=RECEITA / D=DESPESA) E STATUS DE CICLO DE     *
000800*               VIDA (P=PENDENTE / E=EFETIVADO / C=CANCELADO).   *
000900*                                                                *
001000* -------------------------------------------------------------- *
001100*           LONGITUD : 084 POSICIONES.                          *
001200*           PREFIJO  : ENT.                                     *
001300* -------------------------------------------------------------- *
001400*  HISTORICO DE CAMBIOS                                          *
001500*  FECHA      AUTOR   TICKET     DESCRICAO                       *
001600*  1991-04-02 JLM     LGR-0002   CREACION DO LAYOUT DE ENTRADAS  *
001700*  1995-01-11 DAO     LGR-0061   ENT-VALUE PASA A COMP-3         *
001800*  1998-12-01 RFS     LGR-0118   AJUSTE Y2K EN COMENTARIOS       *
001900*  2001-08-30 MCQ     LGR-0177   REDEFINE DE ENT-REG-DATE        *
002000******************************************************************
002100 05  LGRENT0.
002200     10 ENT-ID                            PIC 9(09).
002300     10 ENT-DESC                          PIC X(40).
002400     10 ENT-MONTH                         PIC 9(02).
002500     10 ENT-YEAR                          PIC 9(04).
002600     10 ENT-USER-ID                       PIC 9(09).
002700     10 ENT-VALUE                         PIC S9(13)V9(02) COMP-3.
002800     10 ENT-TYPE                          PIC X(01).
002900        88 ENT-TYPE-88-REVENUE                    VALUE 'R'.
003000        88 ENT-TYPE-88-EXPENSE                    VALUE 'D'.
003100     10 ENT-STATUS                        PIC X(01).
003200        88 ENT-STATUS-88-PENDING                  VALUE 'P'.
003300        88 ENT-STATUS-88-EFFECTIVE                VALUE 'E'.
003400        88 ENT-STATUS-88-CANCELLED                VALUE 'C'.
003500     10 ENT-REG-DATE                      PIC 9(08).
003600     10 ENT-REG-DATE-R REDEFINES ENT-REG-DATE.
003700        15 ENT-REG-YYYY                   PIC 9(04).
003800        15 ENT-REG-MM                      PIC 9(02).
003900        15 ENT-REG-DD                      PIC 9(02).
004000     10 FILLER                            PIC X(02).
