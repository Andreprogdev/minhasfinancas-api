000100******************************************************************
000200* NOMBRE DEL OBJETO:  LGRRET0                                   *
000300*                                                                *
000400* DESCRIPCION:  AREA DE COMUNICACION DE RETORNO PARA LAS         *
000500*               RUTINAS DEL LEDGER DE LANCAMENTOS.               *
000600*               TRANSPORTA EL CODIGO DE RETORNO Y EL TEXTO DE    *
000700*               MENSAJE EXACTO QUE VA AL REPORTE DE SALIDA.      *
000800*                                                                *
000900* -------------------------------------------------------------- *
001000*           LONGITUD : 091 POSICIONES.                          *
001100*           PREFIJO  : RETC.                                    *
001200* -------------------------------------------------------------- *
001300*  HISTORICO DE CAMBIOS                                          *
001400*  FECHA      AUTOR   TICKET     DESCRICAO                       *
001500*  1991-03-14 JLM     LGR-0001   CREACION DEL AREA DE RETORNO    *
001600*  1998-11-02 RFS     LGR-0118   AJUSTE Y2K EN COMENTARIOS       *
001700*  2004-06-09 MCQ     LGR-0212   AGREGADO RETC-PROGRAMA          *
001800******************************************************************
001900 02  LGRRET0.
002000     05  RETC-COD-RET                      PIC X(02).
002100         88 RETC-88-OK                  VALUE '00'.
002200         88 RETC-88-AVISO                VALUE '10'.
002300         88 RETC-88-ERROR                VALUE '20'.
002400
002500     05  RETC-PROGRAMA                      PIC X(08).
002600
002700     05  RETC-CAMPO-ERROR                   PIC X(10).
002800
002900     05  RETC-MENSAJE                       PIC X(60).
003000
003100     05  FILLER                             PIC X(09).
