000100******************************************************************
000200* NOMBRE DEL OBJETO:  LGRUSR0                                   *
000300*                                                                *
000400* DESCRIPCION:  LAYOUT DO MASTRE DE USUARIOS DO LEDGER DE        *
000500*               LANCAMENTOS.  UM REGISTRO POR USUARIO, GRAVADO   *
000600*               POR ORDEM DE CADASTRO (APPEND), BUSCA POR        *
000700*               LEITURA SEQUENCIAL COMPLETA (SEM INDICE).        *
000800*                                                                *
000900* -------------------------------------------------------------- *
001000*           LONGITUD : 131 POSICIONES.                          *
001100*           PREFIJO  : USER.                                    *
001200* -------------------------------------------------------------- *
001300*  HISTORICO DE CAMBIOS                                          *
001400*  FECHA      AUTOR   TICKET     DESCRICAO                       *
001500*  1991-03-14 JLM     LGR-0001   CREACION DO LAYOUT DE USUARIOS  *
001600*  1994-07-22 DAO     LGR-0045   USER-EMAIL PASSA A 60 POSICOES  *
001700*  1998-12-01 RFS     LGR-0118   AJUSTE Y2K EN COMENTARIOS       *
001800******************************************************************
001900 05  LGRUSR0.
002000     10 USER-ID                           PIC 9(09).
002100     10 USER-NAME                         PIC X(40).
002200     10 USER-EMAIL                        PIC X(60).
002300     10 USER-PSWD                         PIC X(20).
002400     10 FILLER                            PIC X(02).
