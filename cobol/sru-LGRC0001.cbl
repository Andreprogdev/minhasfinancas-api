000100
000200*****************************************************************
000300*                                                               *
000400*          I D E N T I F I C A T I O N  D I V I S I O N         *
000500*                                                               *
000600*****************************************************************
000700 IDENTIFICATION DIVISION.
000800 PROGRAM-ID.  LGRC0001.
000900 AUTHOR.      D A OLIVEIRA.
001000 INSTALLATION. NEORIS.
001100 DATE-WRITTEN. 1992-07-20.
001200 DATE-COMPILED.
001300 SECURITY.    USO INTERNO - GERENCIA DE LANCAMENTOS.
001400*****************************************************************
001500*                                                               *
001600*   HISTORICO DE MODIFICACOES                                   *
001700*                                                                *
001800*  FECHA      AUTOR   TICKET     DESCRICAO                      *
001900*  1992-07-20 DAO     LGR-0010   CRIACAO DO CALCULO DE SALDO     *
002000*                                POR USUARIO (SOMENTE             
002100*                                LANCAMENTOS EFETIVADOS)         *
002200*  1995-09-14 DAO     LGR-0066   SEPARADO EM ACUMULADOR DE       *
002300*                                RECEITA E DE DESPESA             
002400*  1998-12-01 RFS     LGR-0118   AJUSTE Y2K NOS COMENTARIOS       
002500*  2002-05-14 MCQ     LGR-0190   ROTINA TRANSFORMADA EM SUB-
002600*                                PROGRAMA CHAMADO PELO DRIVER    *
002700*                                PRINCIPAL (WS-TOTAL-* PASSADO   *
002800*                                POR REFERENCIA)                *
002900*  2004-11-09 MCQ     LGR-0213   INCLUIDO CONTADOR ISOLADO DE    *
003000*                                LANCAMENTOS SOMADOS PARA        *
003100*                                AUDITORIA DO CALCULO DE SALDO   *
003200*****************************************************************
003300*                                                               *
003400*             E N V I R O N M E N T   D I V I S I O N           *
003500*                                                               *
003600*****************************************************************
003700 ENVIRONMENT DIVISION.
003800
003900 CONFIGURATION SECTION.
004000 SPECIAL-NAMES.
004100     C01 IS TOP-OF-FORM.
004200*****************************************************************
004300*                                                               *
004400*                      D A T A   D I V I S I O N                *
004500*                                                               *
004600*****************************************************************
004700 DATA DIVISION.
004800 WORKING-STORAGE SECTION.
004900
005000*        -- CONTADOR ISOLADO DE LANCAMENTOS SOMADOS --
005100 77  WS-CONTADOR-SOMADOS             PIC S9(05) COMP VALUE ZERO.
005200 01  WS-VARIABLES-ARCHIVO.
005300     05 WS-CONTADOR-TESTADO           PIC 9(07) COMP.
005400     05 FILLER                        PIC X(01).
005500
005600*        -- VISAO ALTERNATIVA DO USUARIO-ALVO PARA DISPLAY    --
005700 01  WS-TARGET-DISPLAY                PIC 9(09).
005800 01  WS-TARGET-DISPLAY-R REDEFINES WS-TARGET-DISPLAY.
005900     05 WS-TARGET-MILHOES             PIC 9(03).
006000     05 WS-TARGET-RESTO               PIC 9(06).
006100
006200*      -- VISAO ALTERNATIVA DO CONTADOR PARA TRACE/DISPLAY  --
006300 01  WS-CONTADOR-DISPLAY              PIC 9(07).
006400 01  WS-CONTADOR-DISPLAY-R REDEFINES WS-CONTADOR-DISPLAY.
006500     05 WS-CONTADOR-MILHARES          PIC 9(04).
006600     05 WS-CONTADOR-UNIDADES          PIC 9(03).
006700
006800*****************************************************************
006900*                     DEFINICION DE LINKAGE                     *
007000*****************************************************************
007100 LINKAGE SECTION.
007200 01  WS-LGRENT0-01.
007300     COPY LGRENT0.
007400 01  WS-TARGET-USER-ID                PIC 9(09).
007500 01  WS-TOTAL-REVENUE                 PIC S9(13)V9(02) COMP-3.
007600 01  WS-TOTAL-EXPENSE                  PIC S9(13)V9(02) COMP-3.
007700 01  WS-MATCH-SW                       PIC X(01).
007800     88 WS-MATCH-88-YES                       VALUE 'Y'.
007900     88 WS-MATCH-88-NO                        VALUE 'N'.
008000
008100*****************************************************************
008200*                                                               *
008300*              P R O C E D U R E   D I V I S I O N              *
008400*                                                               *
008500*****************************************************************
008600 PROCEDURE DIVISION USING WS-LGRENT0-01 WS-TARGET-USER-ID
008700                           WS-TOTAL-REVENUE WS-TOTAL-EXPENSE
008800                           WS-MATCH-SW.
008900
009000*****************************************************************
009100*                        0000-MAINLINE                          *
009200*****************************************************************
009300 0000-MAINLINE.
009400
009500     PERFORM 1000-INICIO
009600        THRU 1000-INICIO-EXIT
009700
009800     PERFORM 2000-PROCESO
009900        THRU 2000-PROCESO-EXIT
010000
010100     PERFORM 3000-FINAL.
010200
010300*****************************************************************
010400*                        1000-INICIO                            *
010500*****************************************************************
010600 1000-INICIO.
010700
010800     ADD 1 TO WS-CONTADOR-TESTADO
010900     MOVE WS-CONTADOR-TESTADO     TO WS-CONTADOR-DISPLAY
011000     MOVE WS-TARGET-USER-ID       TO WS-TARGET-DISPLAY
011100     SET WS-MATCH-88-NO           TO TRUE.
011200
011300 1000-INICIO-EXIT.
011400     EXIT.
011500
011600*****************************************************************
011700*   2000-PROCESO - REGRAS B1/B2 - SOMA O LANCAMENTO NO SALDO     *
011800*****************************************************************
011900 2000-PROCESO.
012000
012100     IF ENT-USER-ID EQUAL WS-TARGET-USER-ID
012200        AND ENT-STATUS-88-EFFECTIVE
012300
012400        IF ENT-TYPE-88-REVENUE
012500           PERFORM 2100-SOMA-RECEITA
012600              THRU 2100-SOMA-RECEITA-EXIT
012700        END-IF
012800
012900        IF ENT-TYPE-88-EXPENSE
013000           PERFORM 2200-SOMA-DESPESA
013100              THRU 2200-SOMA-DESPESA-EXIT
013200        END-IF
013300     END-IF.
013400
013500 2000-PROCESO-EXIT.
013600     EXIT.
013700
013800*****************************************************************
013900*                    2100-SOMA-RECEITA (B1)                     *
014000*****************************************************************
014100 2100-SOMA-RECEITA.
014200
014300     ADD 1 TO WS-CONTADOR-SOMADOS
014400     ADD ENT-VALUE TO WS-TOTAL-REVENUE
014500     SET WS-MATCH-88-YES             TO TRUE.
014600
014700 2100-SOMA-RECEITA-EXIT.
014800     EXIT.
014900
015000*****************************************************************
015100*                    2200-SOMA-DESPESA (B2)                     *
015200*****************************************************************
015300 2200-SOMA-DESPESA.
015400
015500     ADD 1 TO WS-CONTADOR-SOMADOS
015600     ADD ENT-VALUE TO WS-TOTAL-EXPENSE
015700     SET WS-MATCH-88-YES             TO TRUE.
015800
015900 2200-SOMA-DESPESA-EXIT.
016000     EXIT.
016100
016200*****************************************************************
016300*                         3000-FINAL                            *
016400*****************************************************************
016500 3000-FINAL.
016600
016700     GOBACK.
