000100
000200*****************************************************************
000300*                                                               *
000400*          I D E N T I F I C A T I O N  D I V I S I O N         *
000500*                                                               *
000600*****************************************************************
000700 IDENTIFICATION DIVISION.
000800 PROGRAM-ID.  LGRB0001.
000900 AUTHOR.      J L MARINHO.
001000 INSTALLATION. NEORIS.
001100 DATE-WRITTEN. 1992-08-03.
001200 DATE-COMPILED.
001300 SECURITY.    USO INTERNO - GERENCIA DE LANCAMENTOS.
001400*****************************************************************
001500*                                                               *
001600*   HISTORICO DE MODIFICACOES                                   *
001700*                                                                *
001800*  FECHA      AUTOR   TICKET     DESCRICAO                      *
001900*  1992-08-03 JLM     LGR-0012   CRIACAO DO DRIVER PRINCIPAL DO  *
002000*                                BATCH DE LANCAMENTOS (CARGA    *
002100*                                DOS MESTRES, LEITURA DAS       *
002200*                                TRANSACOES, RELATORIO)         *
002300*  1993-01-15 JLM     LGR-0015   INCLUSAO DOS KINDS SE/UE/DE/FE  *
002400*                                (LANCAMENTOS)                  *
002500*  1994-10-19 DAO     LGR-0050   INCLUSAO DO KIND FU             *
002600*                                (FETCH-USER)                   *
002700*  1996-09-09 DAO     LGR-0088   INCLUSAO DO KIND QE             *
002800*                                (FILTER-ENTRY)                 *
002900*  1998-12-01 RFS     LGR-0118   AJUSTE Y2K - WS-RUN-DATE PASSA  *
003000*                                A TRAZER ANO COM 4 DIGITOS      *
003100*  2000-09-12 RFS     LGR-0150   PADRONIZACAO DOS CODIGOS DE     *
003200*                                RETORNO VINDOS DAS SUB-ROTINAS  *
003300*  2002-05-14 MCQ     LGR-0190   INCLUSAO DO KIND BL             *
003400*                                (BALANCE-USER) E DA LINHA DE    *
003500*                                SALDO NO RELATORIO              *
003600*  2003-10-21 MCQ     LGR-0205   INCLUSAO DOS TOTAIS DE CONTROLE *
003700*                                DE FIM DE CORRIDA POR TIPO      *
003800*  2004-06-09 MCQ     LGR-0212   PADRONIZACAO DO RETC-PROGRAMA   *
003900*                                NAS MENSAGENS DE ERRO           *
004000*  2004-11-09 MCQ     LGR-0213   INCLUIDO CONTADOR ISOLADO DE    *
004100*                                TRANSACOES LIDAS DO TXN-INPUT   *
004200*                                PARA AUDITORIA DA CORRIDA       *
004300*****************************************************************
004400*                                                               *
004500*             E N V I R O N M E N T   D I V I S I O N           *
004600*                                                               *
004700*****************************************************************
004800 ENVIRONMENT DIVISION.
004900
005000 CONFIGURATION SECTION.
005100 SPECIAL-NAMES.
005200     C01 IS TOP-OF-FORM.
005300
005400 INPUT-OUTPUT SECTION.
005500 FILE-CONTROL.
005600     SELECT TXN-INPUT   ASSIGN       TO TXNIN
005700                        FILE STATUS  IS WS-FS-TXN.
005800     SELECT RESULT-RPT  ASSIGN       TO RESULTS
005900                        FILE STATUS  IS WS-FS-RPT.
006000     SELECT USRMST-IN   ASSIGN       TO USRMSTI
006100                        FILE STATUS  IS WS-FS-USRI.
006200     SELECT USRMST-OUT  ASSIGN       TO USRMSTO
006300                        FILE STATUS  IS WS-FS-USRO.
006400     SELECT ENTLDG-IN   ASSIGN       TO ENTLDGI
006500                        FILE STATUS  IS WS-FS-ENTI.
006600     SELECT ENTLDG-OUT  ASSIGN       TO ENTLDGO
006700                        FILE STATUS  IS WS-FS-ENTO.
006800*****************************************************************
006900*                                                               *
007000*                      D A T A   D I V I S I O N                *
007100*                                                               *
007200*****************************************************************
007300 DATA DIVISION.
007400 FILE SECTION.
007500 FD  TXN-INPUT
007600     RECORDING MODE IS F
007700     RECORD CONTAINS 133 CHARACTERS.
007800 01  REG-TXN-INPUT.
007900     COPY LGRTXN0.
008000
008100 FD  RESULT-RPT
008200     RECORDING MODE IS F
008300     RECORD CONTAINS 132 CHARACTERS.
008400 01  REG-RESULT-RPT.
008500     COPY LGRRPT0.
008600
008700*****************************************************************
008800*                     ARCHIVOS A CAMBIAR                        *
008900*  (MESTRE DE ENTRADA/SAIDA - O LAYOUT FICA EM WS-LGRUSR0-01,    *
009000*   O FD CARREGA APENAS A FAIXA CRUA DE 131 POSICOES)            *
009100*****************************************************************
009200 FD  USRMST-IN
009300     RECORDING MODE IS F
009400     RECORD CONTAINS 131 CHARACTERS.
009500 01  REG-USRMST-IN                  PIC X(131).
009600
009700 FD  USRMST-OUT
009800     RECORDING MODE IS F
009900     RECORD CONTAINS 131 CHARACTERS.
010000 01  REG-USRMST-OUT                 PIC X(131).
010100
010200 FD  ENTLDG-IN
010300     RECORDING MODE IS F
010400     RECORD CONTAINS 084 CHARACTERS.
010500 01  REG-ENTLDG-IN                  PIC X(84).
010600
010700 FD  ENTLDG-OUT
010800     RECORDING MODE IS F
010900     RECORD CONTAINS 084 CHARACTERS.
011000 01  REG-ENTLDG-OUT                 PIC X(84).
011100
011200 WORKING-STORAGE SECTION.
011300
011400*        -- CONTADOR ISOLADO DE TRANSACOES LIDAS DO TXN-INPUT --
011500 77  WS-CONTADOR-TXN-LIDAS          PIC S9(07) COMP VALUE ZERO.
011600
011700*****************************************************************
011800*                    DEFINICION DE CONSTANTES                   *
011900*****************************************************************
012000 01  CT-CONSTANTES.
012100     05 CT-RUTINA                   PIC X(08) VALUE 'LGRB0001'.
012200
012300*****************************************************************
012400*                     SWITCHES E INDICADORES                    *
012500*****************************************************************
012600 01  SW-SWITCHES.
012700     05 WS-FIM-TXN                  PIC X(02) VALUE SPACE.
012800        88 WS-FIM-TXN-88-SIM               VALUE '10'.
012900     05 WS-FS-TXN                   PIC X(02) VALUE SPACE.
013000     05 WS-FS-RPT                   PIC X(02) VALUE SPACE.
013100     05 WS-FS-USRI                  PIC X(02) VALUE SPACE.
013200     05 WS-FS-USRO                  PIC X(02) VALUE SPACE.
013300     05 WS-FS-ENTI                  PIC X(02) VALUE SPACE.
013400     05 WS-FS-ENTO                  PIC X(02) VALUE SPACE.
013500     05 WS-FOUND-SW                 PIC X(01) VALUE 'N'.
013600        88 WS-FOUND-88-YES                 VALUE 'Y'.
013700        88 WS-FOUND-88-NO                  VALUE 'N'.
013800     05 WS-MATCH-SW                 PIC X(01) VALUE 'N'.
013900        88 WS-MATCH-88-YES                 VALUE 'Y'.
014000        88 WS-MATCH-88-NO                  VALUE 'N'.
014100     05 WS-DELETE-SW                PIC X(01) VALUE 'N'.
014200        88 WS-DELETE-88-YES                VALUE 'Y'.
014300        88 WS-DELETE-88-NO                 VALUE 'N'.
014400
014500*****************************************************************
014600*                     CONTADORES E INDICES                      *
014700*****************************************************************
014800 01  WS-CONTADORES.
014900     05 WS-USER-COUNT               PIC 9(05) COMP.
015000     05 WS-ENTRY-COUNT              PIC 9(05) COMP.
015100     05 WS-USER-FOUND-IDX           PIC 9(05) COMP.
015200     05 WS-ENTRY-FOUND-IDX          PIC 9(05) COMP.
015300     05 WS-KIND-FOUND-IDX           PIC 9(03) COMP.
015400
015500 01  WS-NEXT-USER-ID                PIC 9(09).
015600 01  WS-NEXT-ENTRY-ID               PIC 9(09).
015700 01  WS-TARGET-USER-ID              PIC 9(09).
015800 01  WS-RUN-DATE                    PIC 9(08).
015900
016000*****************************************************************
016100*      TABELA DE USUARIOS (MESTRE CARREGADO EM MEMORIA)         *
016200*****************************************************************
016300 01  WS-USER-TABLE.
016400     05 WS-USER-ROW OCCURS 2000 TIMES
016500                     INDEXED BY WS-USER-IDX.
016600        10 WS-UT-ID                 PIC 9(09).
016700        10 WS-UT-NAME               PIC X(40).
016800        10 WS-UT-EMAIL              PIC X(60).
016900        10 WS-UT-PSWD               PIC X(20).
017000        10 FILLER                   PIC X(02).
017100
017200*****************************************************************
017300*      TABELA DE LANCAMENTOS (MESTRE CARREGADO EM MEMORIA)      *
017400*****************************************************************
017500 01  WS-ENTRY-TABLE.
017600     05 WS-ENTRY-ROW OCCURS 5000 TIMES
017700                      INDEXED BY WS-ENTRY-IDX.
017800        10 WS-ET-ID                 PIC 9(09).
017900        10 WS-ET-DESC               PIC X(40).
018000        10 WS-ET-MONTH              PIC 9(02).
018100        10 WS-ET-YEAR               PIC 9(04).
018200        10 WS-ET-USER-ID            PIC 9(09).
018300        10 WS-ET-VALUE              PIC S9(13)V9(02) COMP-3.
018400        10 WS-ET-TYPE               PIC X(01).
018500        10 WS-ET-STATUS             PIC X(01).
018600        10 WS-ET-REG-DATE           PIC 9(08).
018700        10 WS-ET-DELETED            PIC X(01).
018800           88 WS-ET-88-DELETED              VALUE 'Y'.
018900        10 FILLER                   PIC X(01).
019000
019100*****************************************************************
019200*      TOTAIS DE CONTROLE DE FIM DE CORRIDA, POR TIPO DE TXN     *
019300*****************************************************************
019400 01  WS-KIND-TOTALS.
019500     05 WS-KIND-ROW OCCURS 10 TIMES
019600                     INDEXED BY WS-KIND-IDX.
019700        10 WS-KIND-CODE             PIC X(02).
019800        10 WS-KIND-READ             PIC 9(07) COMP.
019900        10 WS-KIND-ACCEPTED         PIC 9(07) COMP.
020000        10 WS-KIND-REJECTED         PIC 9(07) COMP.
020100
020200*****************************************************************
020300*        VISAO ALTERNATIVA DO SALDO PARA A LINHA DE SALDO        *
020400*****************************************************************
020500 01  WS-BALANCE.
020600     05 WS-TOTAL-REVENUE            PIC S9(13)V9(02) COMP-3.
020700     05 WS-TOTAL-EXPENSE            PIC S9(13)V9(02) COMP-3.
020800     05 WS-TOTAL-BALANCE            PIC S9(13)V9(02) COMP-3.
020900
021000*         -- VISAO ALTERNATIVA DO ID ALVO PARA A MENSAGEM --
021100 01  WS-TARGET-DISPLAY              PIC 9(09).
021200 01  WS-TARGET-DISPLAY-R REDEFINES WS-TARGET-DISPLAY.
021300     05 WS-TARGET-MILHOES           PIC 9(03).
021400     05 WS-TARGET-RESTO             PIC 9(06).
021500
021600*         -- CHAVE/IDENTIFICADOR DA LINHA DE RESULTADO --
021700 01  WS-RPT-KEY                     PIC X(20).
021800
021900*****************************************************************
022000*                 AREAS DE TRABALHO (COPYS)                     *
022100*****************************************************************
022200 01  WS-LGRUSR0-01.
022300     COPY LGRUSR0.
022400 01  WS-LGRENT0-01.
022500     COPY LGRENT0.
022600 01  WS-LGRRET0-01.
022700     COPY LGRRET0.
022800
022900*****************************************************************
023000*                                                               *
023100*              P R O C E D U R E   D I V I S I O N              *
023200*                                                               *
023300*****************************************************************
023400 PROCEDURE DIVISION.
023500
023600     PERFORM 1000-START
023700        THRU 1000-START-EXIT
023800
023900     PERFORM 2000-PROCESS
024000        THRU 2000-PROCESS-EXIT
024100        UNTIL WS-FIM-TXN-88-SIM
024200
024300     PERFORM 3000-END
024400     .
024500
024600*****************************************************************
024700*   1000-START - ABRE OS ARQUIVOS, CARREGA OS MESTRES EM         *
024800*   MEMORIA E INICIALIZA OS TOTAIS DE CONTROLE                   *
024900*****************************************************************
025000 1000-START.
025100
025200     ACCEPT WS-RUN-DATE FROM DATE YYYYMMDD
025300
025400     MOVE ZEROES                    TO WS-USER-COUNT
025500                                        WS-ENTRY-COUNT
025600
025700     OPEN INPUT  USRMST-IN
025800     EVALUATE TRUE
025900        WHEN WS-FS-USRI EQUAL '00'
026000             CONTINUE
026100        WHEN WS-FS-USRI EQUAL '35'
026200             CONTINUE
026300        WHEN OTHER
026400             DISPLAY 'ERRO ABRINDO USRMST-IN: ' WS-FS-USRI
026500             PERFORM 3000-END
026600     END-EVALUATE
026700
026800     IF WS-FS-USRI EQUAL '00'
026900        PERFORM 1100-CARREGA-USUARIOS
027000           THRU 1100-CARREGA-USUARIOS-EXIT
027100        CLOSE USRMST-IN
027200     END-IF
027300
027400     OPEN INPUT  ENTLDG-IN
027500     EVALUATE TRUE
027600        WHEN WS-FS-ENTI EQUAL '00'
027700             CONTINUE
027800        WHEN WS-FS-ENTI EQUAL '35'
027900             CONTINUE
028000        WHEN OTHER
028100             DISPLAY 'ERRO ABRINDO ENTLDG-IN: ' WS-FS-ENTI
028200             PERFORM 3000-END
028300     END-EVALUATE
028400
028500     IF WS-FS-ENTI EQUAL '00'
028600        PERFORM 1200-CARREGA-LANCAMENTOS
028700           THRU 1200-CARREGA-LANCAMENTOS-EXIT
028800        CLOSE ENTLDG-IN
028900     END-IF
029000
029100     OPEN INPUT  TXN-INPUT
029200     IF WS-FS-TXN IS NOT EQUAL '00'
029300        DISPLAY 'ERRO ABRINDO TXN-INPUT: ' WS-FS-TXN
029400        PERFORM 3000-END
029500     END-IF
029600
029700     OPEN OUTPUT RESULT-RPT
029800     IF WS-FS-RPT IS NOT EQUAL '00'
029900        DISPLAY 'ERRO ABRINDO RESULT-RPT: ' WS-FS-RPT
030000        PERFORM 3000-END
030100     END-IF
030200
030300     PERFORM 1300-INICIALIZA-TOTAIS
030400        THRU 1300-INICIALIZA-TOTAIS-EXIT
030500
030600     PERFORM 2100-LEER-TXN
030700        THRU 2100-LEER-TXN-EXIT
030800     .
030900 1000-START-EXIT.
031000     EXIT.
031100
031200*****************************************************************
031300*               1100-CARREGA-USUARIOS (LEITURA DO MESTRE)        *
031400*****************************************************************
031500 1100-CARREGA-USUARIOS.
031600
031700     READ USRMST-IN
031800          AT END
031900          MOVE '10' TO WS-FS-USRI
032000     END-READ
032100
032200     PERFORM 1110-CARREGA-1-USUARIO
032300        THRU 1110-CARREGA-1-USUARIO-EXIT
032400        UNTIL WS-FS-USRI EQUAL '10'
032500     .
032600 1100-CARREGA-USUARIOS-EXIT.
032700     EXIT.
032800
032900*****************************************************************
033000*  1110-CARREGA-1-USUARIO - MOVE UM REGISTRO PARA A TABELA       *
033100*****************************************************************
033200 1110-CARREGA-1-USUARIO.
033300
033400     ADD 1 TO WS-USER-COUNT
033500     SET WS-USER-IDX TO WS-USER-COUNT
033600     MOVE REG-USRMST-IN TO WS-LGRUSR0-01
033700     MOVE USER-ID       TO WS-UT-ID      (WS-USER-IDX)
033800     MOVE USER-NAME     TO WS-UT-NAME    (WS-USER-IDX)
033900     MOVE USER-EMAIL    TO WS-UT-EMAIL   (WS-USER-IDX)
034000     MOVE USER-PSWD     TO WS-UT-PSWD    (WS-USER-IDX)
034100
034200     READ USRMST-IN
034300          AT END
034400          MOVE '10' TO WS-FS-USRI
034500     END-READ
034600     .
034700 1110-CARREGA-1-USUARIO-EXIT.
034800     EXIT.
034900
035000*****************************************************************
035100*             1200-CARREGA-LANCAMENTOS (LEITURA DO MESTRE)      *
035200*****************************************************************
035300 1200-CARREGA-LANCAMENTOS.
035400
035500     READ ENTLDG-IN
035600          AT END
035700          MOVE '10' TO WS-FS-ENTI
035800     END-READ
035900
036000     PERFORM 1210-CARREGA-1-LANCAMENTO
036100        THRU 1210-CARREGA-1-LANCAMENTO-EXIT
036200        UNTIL WS-FS-ENTI EQUAL '10'
036300     .
036400 1200-CARREGA-LANCAMENTOS-EXIT.
036500     EXIT.
036600
036700*****************************************************************
036800*  1210-CARREGA-1-LANCAMENTO - MOVE UM REGISTRO PARA A TABELA    *
036900*****************************************************************
037000 1210-CARREGA-1-LANCAMENTO.
037100
037200     ADD 1 TO WS-ENTRY-COUNT
037300     SET WS-ENTRY-IDX TO WS-ENTRY-COUNT
037400     MOVE REG-ENTLDG-IN TO WS-LGRENT0-01
037500     MOVE ENT-ID         TO WS-ET-ID       (WS-ENTRY-IDX)
037600     MOVE ENT-DESC       TO WS-ET-DESC     (WS-ENTRY-IDX)
037700     MOVE ENT-MONTH      TO WS-ET-MONTH    (WS-ENTRY-IDX)
037800     MOVE ENT-YEAR       TO WS-ET-YEAR     (WS-ENTRY-IDX)
037900     MOVE ENT-USER-ID    TO WS-ET-USER-ID  (WS-ENTRY-IDX)
038000     MOVE ENT-VALUE      TO WS-ET-VALUE    (WS-ENTRY-IDX)
038100     MOVE ENT-TYPE       TO WS-ET-TYPE     (WS-ENTRY-IDX)
038200     MOVE ENT-STATUS     TO WS-ET-STATUS   (WS-ENTRY-IDX)
038300     MOVE ENT-REG-DATE   TO WS-ET-REG-DATE (WS-ENTRY-IDX)
038400     MOVE 'N'            TO WS-ET-DELETED  (WS-ENTRY-IDX)
038500
038600     READ ENTLDG-IN
038700          AT END
038800          MOVE '10' TO WS-FS-ENTI
038900     END-READ
039000     .
039100 1210-CARREGA-1-LANCAMENTO-EXIT.
039200     EXIT.
039300
039400*****************************************************************
039500*       1300-INICIALIZA-TOTAIS - UM SLOT POR TIPO DE TXN        *
039600*****************************************************************
039700 1300-INICIALIZA-TOTAIS.
039800
039900     MOVE 'RU' TO WS-KIND-CODE (01)
040000     MOVE 'AU' TO WS-KIND-CODE (02)
040100     MOVE 'FU' TO WS-KIND-CODE (03)
040200     MOVE 'SE' TO WS-KIND-CODE (04)
040300     MOVE 'UE' TO WS-KIND-CODE (05)
040400     MOVE 'US' TO WS-KIND-CODE (06)
040500     MOVE 'DE' TO WS-KIND-CODE (07)
040600     MOVE 'FE' TO WS-KIND-CODE (08)
040700     MOVE 'QE' TO WS-KIND-CODE (09)
040800     MOVE 'BL' TO WS-KIND-CODE (10)
040900
041000     PERFORM 1310-ZERA-1-TOTAL
041100        THRU 1310-ZERA-1-TOTAL-EXIT
041200        VARYING WS-KIND-IDX FROM 1 BY 1
041300        UNTIL WS-KIND-IDX GREATER THAN 10
041400     .
041500 1300-INICIALIZA-TOTAIS-EXIT.
041600     EXIT.
041700
041800*****************************************************************
041900*      1310-ZERA-1-TOTAL - ZERA OS CONTADORES DE UM SLOT         *
042000*****************************************************************
042100 1310-ZERA-1-TOTAL.
042200
042300     MOVE ZEROES TO WS-KIND-READ     (WS-KIND-IDX)
042400     MOVE ZEROES TO WS-KIND-ACCEPTED (WS-KIND-IDX)
042500     MOVE ZEROES TO WS-KIND-REJECTED (WS-KIND-IDX)
042600     .
042700 1310-ZERA-1-TOTAL-EXIT.
042800     EXIT.
042900
043000*****************************************************************
043100*      2000-PROCESS - DESPACHA UMA TRANSACAO E LE A PROXIMA      *
043200*****************************************************************
043300 2000-PROCESS.
043400
043500     PERFORM 8900-BUSCA-KIND-IDX
043600        THRU 8900-BUSCA-KIND-IDX-EXIT
043700
043800     IF WS-KIND-FOUND-IDX GREATER THAN ZEROES
043900        ADD 1 TO WS-KIND-READ (WS-KIND-FOUND-IDX)
044000     END-IF
044100
044200     EVALUATE TRUE
044300        WHEN TXN-KIND-88-REGISTER-USER
044400             PERFORM 2210-REGISTER-USER
044500                THRU 2210-REGISTER-USER-EXIT
044600        WHEN TXN-KIND-88-AUTHENTICATE
044700             PERFORM 2220-AUTHENTICATE
044800                THRU 2220-AUTHENTICATE-EXIT
044900        WHEN TXN-KIND-88-FETCH-USER
045000             PERFORM 2230-FETCH-USER
045100                THRU 2230-FETCH-USER-EXIT
045200        WHEN TXN-KIND-88-SAVE-ENTRY
045300             PERFORM 2240-SAVE-ENTRY
045400                THRU 2240-SAVE-ENTRY-EXIT
045500        WHEN TXN-KIND-88-UPDATE-ENTRY
045600             PERFORM 2250-UPDATE-ENTRY
045700                THRU 2250-UPDATE-ENTRY-EXIT
045800        WHEN TXN-KIND-88-UPDATE-STATUS
045900             PERFORM 2260-UPDATE-STATUS
046000                THRU 2260-UPDATE-STATUS-EXIT
046100        WHEN TXN-KIND-88-DELETE-ENTRY
046200             PERFORM 2270-DELETE-ENTRY
046300                THRU 2270-DELETE-ENTRY-EXIT
046400        WHEN TXN-KIND-88-FETCH-ENTRY
046500             PERFORM 2280-FETCH-ENTRY
046600                THRU 2280-FETCH-ENTRY-EXIT
046700        WHEN TXN-KIND-88-FILTER-ENTRY
046800             PERFORM 2290-FILTER-ENTRY
046900                THRU 2290-FILTER-ENTRY-EXIT
047000        WHEN TXN-KIND-88-BALANCE-USER
047100             PERFORM 2295-BALANCE-USER
047200                THRU 2295-BALANCE-USER-EXIT
047300        WHEN OTHER
047400             DISPLAY 'TIPO DE TRANSACAO DESCONHECIDO: ' TXN-KIND
047500     END-EVALUATE
047600
047700     PERFORM 2100-LEER-TXN
047800        THRU 2100-LEER-TXN-EXIT
047900     .
048000 2000-PROCESS-EXIT.
048100     EXIT.
048200
048300*****************************************************************
048400*                    2100-LEER-TXN (LEITURA)                    *
048500*****************************************************************
048600 2100-LEER-TXN.
048700
048800     ADD 1 TO WS-CONTADOR-TXN-LIDAS
048900     READ TXN-INPUT
049000          AT END
049100          MOVE '10' TO WS-FIM-TXN
049200     END-READ
049300     .
049400 2100-LEER-TXN-EXIT.
049500     EXIT.
049600
049700*****************************************************************
049800*     2210-REGISTER-USER (U1 - EMAIL UNICO)                     *
049900*****************************************************************
050000 2210-REGISTER-USER.
050100
050200     PERFORM 8100-BUSCA-USUARIO-EMAIL
050300        THRU 8100-BUSCA-USUARIO-EMAIL-EXIT
050400
050500     COMPUTE WS-NEXT-USER-ID = WS-USER-COUNT + 1
050600
050700     CALL 'LGRU0001' USING LGRTXN0 WS-LGRUSR0-01
050800                            WS-NEXT-USER-ID WS-FOUND-SW
050900                            WS-LGRRET0-01
051000
051100     IF RETC-88-OK
051200        ADD 1 TO WS-USER-COUNT
051300        SET WS-USER-IDX TO WS-USER-COUNT
051400        MOVE USER-ID    TO WS-UT-ID    (WS-USER-IDX)
051500        MOVE USER-NAME  TO WS-UT-NAME  (WS-USER-IDX)
051600        MOVE USER-EMAIL TO WS-UT-EMAIL (WS-USER-IDX)
051700        MOVE USER-PSWD  TO WS-UT-PSWD  (WS-USER-IDX)
051800     END-IF
051900
052000     MOVE TXN-USR-EMAIL TO WS-RPT-KEY
052100
052200     PERFORM 9100-GRAVA-LINHA-RESULTADO
052300        THRU 9100-GRAVA-LINHA-RESULTADO-EXIT
052400     .
052500 2210-REGISTER-USER-EXIT.
052600     EXIT.
052700
052800*****************************************************************
052900*     2220-AUTHENTICATE (U2 - EMAIL + SENHA)                    *
053000*****************************************************************
053100 2220-AUTHENTICATE.
053200
053300     PERFORM 8100-BUSCA-USUARIO-EMAIL
053400        THRU 8100-BUSCA-USUARIO-EMAIL-EXIT
053500
053600     CALL 'LGRU0001' USING LGRTXN0 WS-LGRUSR0-01
053700                            WS-NEXT-USER-ID WS-FOUND-SW
053800                            WS-LGRRET0-01
053900
054000     MOVE TXN-USR-EMAIL TO WS-RPT-KEY
054100
054200     PERFORM 9100-GRAVA-LINHA-RESULTADO
054300        THRU 9100-GRAVA-LINHA-RESULTADO-EXIT
054400     .
054500 2220-AUTHENTICATE-EXIT.
054600     EXIT.
054700
054800*****************************************************************
054900*     2230-FETCH-USER (BUSCA POR USER-ID)                       *
055000*****************************************************************
055100 2230-FETCH-USER.
055200
055300     PERFORM 8200-BUSCA-USUARIO-ID
055400        THRU 8200-BUSCA-USUARIO-ID-EXIT
055500
055600     CALL 'LGRU0001' USING LGRTXN0 WS-LGRUSR0-01
055700                            WS-NEXT-USER-ID WS-FOUND-SW
055800                            WS-LGRRET0-01
055900
056000     MOVE TXN-USR-ID TO WS-TARGET-DISPLAY
056100     MOVE WS-TARGET-DISPLAY TO WS-RPT-KEY
056200
056300     PERFORM 9100-GRAVA-LINHA-RESULTADO
056400        THRU 9100-GRAVA-LINHA-RESULTADO-EXIT
056500     .
056600 2230-FETCH-USER-EXIT.
056700     EXIT.
056800
056900*****************************************************************
057000*     2240-SAVE-ENTRY (E1 - VALIDA E GRAVA COMO PENDENTE)       *
057100*****************************************************************
057200 2240-SAVE-ENTRY.
057300
057400     INITIALIZE WS-LGRENT0-01
057500     MOVE TXN-ENT-DESC     TO ENT-DESC
057600     MOVE TXN-ENT-MONTH    TO ENT-MONTH
057700     MOVE TXN-ENT-YEAR     TO ENT-YEAR
057800     MOVE TXN-ENT-USER-ID  TO ENT-USER-ID
057900     MOVE TXN-ENT-VALUE    TO ENT-VALUE
058000     MOVE TXN-ENT-TYPE     TO ENT-TYPE
058100
058200     CALL 'LGRV0001' USING WS-LGRENT0-01 WS-LGRRET0-01
058300
058400     IF RETC-88-OK
058500        SET WS-FOUND-88-NO TO TRUE
058600        COMPUTE WS-NEXT-ENTRY-ID = WS-ENTRY-COUNT + 1
058700
058800        CALL 'LGRE0001' USING LGRTXN0 WS-LGRENT0-01
058900                               WS-NEXT-ENTRY-ID WS-RUN-DATE
059000                               WS-FOUND-SW WS-MATCH-SW
059100                               WS-DELETE-SW WS-LGRRET0-01
059200
059300        ADD 1 TO WS-ENTRY-COUNT
059400        SET WS-ENTRY-IDX TO WS-ENTRY-COUNT
059500        MOVE ENT-ID        TO WS-ET-ID       (WS-ENTRY-IDX)
059600        MOVE ENT-DESC      TO WS-ET-DESC     (WS-ENTRY-IDX)
059700        MOVE ENT-MONTH     TO WS-ET-MONTH    (WS-ENTRY-IDX)
059800        MOVE ENT-YEAR      TO WS-ET-YEAR     (WS-ENTRY-IDX)
059900        MOVE ENT-USER-ID   TO WS-ET-USER-ID  (WS-ENTRY-IDX)
060000        MOVE ENT-VALUE     TO WS-ET-VALUE    (WS-ENTRY-IDX)
060100        MOVE ENT-TYPE      TO WS-ET-TYPE     (WS-ENTRY-IDX)
060200        MOVE ENT-STATUS    TO WS-ET-STATUS   (WS-ENTRY-IDX)
060300        MOVE ENT-REG-DATE  TO WS-ET-REG-DATE (WS-ENTRY-IDX)
060400        MOVE 'N'           TO WS-ET-DELETED  (WS-ENTRY-IDX)
060500     END-IF
060600
060700     MOVE TXN-ENT-DESC TO WS-RPT-KEY
060800
060900     PERFORM 9100-GRAVA-LINHA-RESULTADO
061000        THRU 9100-GRAVA-LINHA-RESULTADO-EXIT
061100     .
061200 2240-SAVE-ENTRY-EXIT.
061300     EXIT.
061400
061500*****************************************************************
061600*     2250-UPDATE-ENTRY (E2 - SO ATUALIZA O QUE EXISTE)         *
061700*****************************************************************
061800 2250-UPDATE-ENTRY.
061900
062000     PERFORM 8300-BUSCA-LANCAMENTO-ID
062100        THRU 8300-BUSCA-LANCAMENTO-ID-EXIT
062200
062300     IF WS-FOUND-88-YES
062400        PERFORM 8400-EXPORTA-LANCAMENTO
062500           THRU 8400-EXPORTA-LANCAMENTO-EXIT
062600        MOVE TXN-ENT-DESC     TO ENT-DESC
062700        MOVE TXN-ENT-MONTH    TO ENT-MONTH
062800        MOVE TXN-ENT-YEAR     TO ENT-YEAR
062900        MOVE TXN-ENT-VALUE    TO ENT-VALUE
063000        MOVE TXN-ENT-TYPE     TO ENT-TYPE
063100     ELSE
063200        INITIALIZE WS-LGRENT0-01
063300     END-IF
063400
063500     CALL 'LGRV0001' USING WS-LGRENT0-01 WS-LGRRET0-01
063600
063700     IF RETC-88-OK AND WS-FOUND-88-YES
063800        CALL 'LGRE0001' USING LGRTXN0 WS-LGRENT0-01
063900                               WS-NEXT-ENTRY-ID WS-RUN-DATE
064000                               WS-FOUND-SW WS-MATCH-SW
064100                               WS-DELETE-SW WS-LGRRET0-01
064200
064300        IF RETC-88-OK
064400           PERFORM 8500-IMPORTA-LANCAMENTO
064500              THRU 8500-IMPORTA-LANCAMENTO-EXIT
064600        END-IF
064700     ELSE
064800        IF WS-FOUND-88-NO
064900           CALL 'LGRE0001' USING LGRTXN0 WS-LGRENT0-01
065000                                  WS-NEXT-ENTRY-ID WS-RUN-DATE
065100                                  WS-FOUND-SW WS-MATCH-SW
065200                                  WS-DELETE-SW WS-LGRRET0-01
065300        END-IF
065400     END-IF
065500
065600     MOVE TXN-ENT-ID TO WS-TARGET-DISPLAY
065700     MOVE WS-TARGET-DISPLAY TO WS-RPT-KEY
065800
065900     PERFORM 9100-GRAVA-LINHA-RESULTADO
066000        THRU 9100-GRAVA-LINHA-RESULTADO-EXIT
066100     .
066200 2250-UPDATE-ENTRY-EXIT.
066300     EXIT.
066400
066500*****************************************************************
066600*     2260-UPDATE-STATUS (E3 - SEGUE O CAMINHO DE ATUALIZACAO)  *
066700*****************************************************************
066800 2260-UPDATE-STATUS.
066900
067000     PERFORM 8300-BUSCA-LANCAMENTO-ID
067100        THRU 8300-BUSCA-LANCAMENTO-ID-EXIT
067200
067300     IF WS-FOUND-88-YES
067400        PERFORM 8400-EXPORTA-LANCAMENTO
067500           THRU 8400-EXPORTA-LANCAMENTO-EXIT
067600
067700        CALL 'LGRV0001' USING WS-LGRENT0-01 WS-LGRRET0-01
067800
067900        IF RETC-88-OK
068000           CALL 'LGRE0001' USING LGRTXN0 WS-LGRENT0-01
068100                                  WS-NEXT-ENTRY-ID WS-RUN-DATE
068200                                  WS-FOUND-SW WS-MATCH-SW
068300                                  WS-DELETE-SW WS-LGRRET0-01
068400
068500           IF RETC-88-OK
068600              PERFORM 8500-IMPORTA-LANCAMENTO
068700                 THRU 8500-IMPORTA-LANCAMENTO-EXIT
068800           END-IF
068900        END-IF
069000     ELSE
069100        CALL 'LGRE0001' USING LGRTXN0 WS-LGRENT0-01
069200                               WS-NEXT-ENTRY-ID WS-RUN-DATE
069300                               WS-FOUND-SW WS-MATCH-SW
069400                               WS-DELETE-SW WS-LGRRET0-01
069500     END-IF
069600
069700     MOVE TXN-ENT-ID TO WS-TARGET-DISPLAY
069800     MOVE WS-TARGET-DISPLAY TO WS-RPT-KEY
069900
070000     PERFORM 9100-GRAVA-LINHA-RESULTADO
070100        THRU 9100-GRAVA-LINHA-RESULTADO-EXIT
070200     .
070300 2260-UPDATE-STATUS-EXIT.
070400     EXIT.
070500
070600*****************************************************************
070700*     2270-DELETE-ENTRY (E2 - SO REMOVE O QUE EXISTE)           *
070800*****************************************************************
070900 2270-DELETE-ENTRY.
071000
071100     PERFORM 8300-BUSCA-LANCAMENTO-ID
071200        THRU 8300-BUSCA-LANCAMENTO-ID-EXIT
071300
071400     IF WS-FOUND-88-YES
071500        PERFORM 8400-EXPORTA-LANCAMENTO
071600           THRU 8400-EXPORTA-LANCAMENTO-EXIT
071700     END-IF
071800
071900     CALL 'LGRE0001' USING LGRTXN0 WS-LGRENT0-01
072000                            WS-NEXT-ENTRY-ID WS-RUN-DATE
072100                            WS-FOUND-SW WS-MATCH-SW
072200                            WS-DELETE-SW WS-LGRRET0-01
072300
072400     IF RETC-88-OK AND WS-DELETE-88-YES
072500        MOVE 'Y' TO WS-ET-DELETED (WS-ENTRY-FOUND-IDX)
072600     END-IF
072700
072800     MOVE TXN-ENT-ID TO WS-TARGET-DISPLAY
072900     MOVE WS-TARGET-DISPLAY TO WS-RPT-KEY
073000
073100     PERFORM 9100-GRAVA-LINHA-RESULTADO
073200        THRU 9100-GRAVA-LINHA-RESULTADO-EXIT
073300     .
073400 2270-DELETE-ENTRY-EXIT.
073500     EXIT.
073600
073700*****************************************************************
073800*     2280-FETCH-ENTRY (BUSCA POR ENT-ID)                       *
073900*****************************************************************
074000 2280-FETCH-ENTRY.
074100
074200     PERFORM 8300-BUSCA-LANCAMENTO-ID
074300        THRU 8300-BUSCA-LANCAMENTO-ID-EXIT
074400
074500     IF WS-FOUND-88-YES
074600        PERFORM 8400-EXPORTA-LANCAMENTO
074700           THRU 8400-EXPORTA-LANCAMENTO-EXIT
074800     ELSE
074900        INITIALIZE WS-LGRENT0-01
075000     END-IF
075100
075200     CALL 'LGRE0001' USING LGRTXN0 WS-LGRENT0-01
075300                            WS-NEXT-ENTRY-ID WS-RUN-DATE
075400                            WS-FOUND-SW WS-MATCH-SW
075500                            WS-DELETE-SW WS-LGRRET0-01
075600
075700     MOVE TXN-ENT-ID TO WS-TARGET-DISPLAY
075800     MOVE WS-TARGET-DISPLAY TO WS-RPT-KEY
075900
076000     PERFORM 9100-GRAVA-LINHA-RESULTADO
076100        THRU 9100-GRAVA-LINHA-RESULTADO-EXIT
076200     .
076300 2280-FETCH-ENTRY-EXIT.
076400     EXIT.
076500
076600*****************************************************************
076700*     2290-FILTER-ENTRY (FILTRO POR EXEMPLO)                    *
076800*****************************************************************
076900 2290-FILTER-ENTRY.
077000
077100     PERFORM 2291-FILTRA-1-LANCAMENTO
077200        THRU 2291-FILTRA-1-LANCAMENTO-EXIT
077300        VARYING WS-ENTRY-IDX FROM 1 BY 1
077400        UNTIL WS-ENTRY-IDX GREATER THAN WS-ENTRY-COUNT
077500     .
077600 2290-FILTER-ENTRY-EXIT.
077700     EXIT.
077800
077900*****************************************************************
078000*  2291-FILTRA-1-LANCAMENTO - TESTA UM SLOT DA TABELA CONTRA     *
078100*  O CRITERIO DO FILTRO (CHAMA LGRE0001 EM MODO CONSULTA)        *
078200*****************************************************************
078300 2291-FILTRA-1-LANCAMENTO.
078400
078500     IF NOT WS-ET-88-DELETED (WS-ENTRY-IDX)
078600        SET WS-ENTRY-FOUND-IDX TO WS-ENTRY-IDX
078700        PERFORM 8400-EXPORTA-LANCAMENTO
078800           THRU 8400-EXPORTA-LANCAMENTO-EXIT
078900
079000        CALL 'LGRE0001' USING LGRTXN0 WS-LGRENT0-01
079100                               WS-NEXT-ENTRY-ID WS-RUN-DATE
079200                               WS-FOUND-SW WS-MATCH-SW
079300                               WS-DELETE-SW WS-LGRRET0-01
079400
079500        IF WS-MATCH-88-YES
079600           MOVE ENT-ID TO WS-TARGET-DISPLAY
079700           MOVE WS-TARGET-DISPLAY TO WS-RPT-KEY
079800           SET RETC-88-OK TO TRUE
079900           PERFORM 9100-GRAVA-LINHA-RESULTADO
080000              THRU 9100-GRAVA-LINHA-RESULTADO-EXIT
080100        END-IF
080200     END-IF
080300     .
080400 2291-FILTRA-1-LANCAMENTO-EXIT.
080500     EXIT.
080600
080700*****************************************************************
080800*     2295-BALANCE-USER (B1/B2 - SALDO POR USUARIO)             *
080900*****************************************************************
081000 2295-BALANCE-USER.
081100
081200     MOVE TXN-BAL-USER-ID TO WS-TARGET-USER-ID
081300     MOVE ZEROES TO WS-TOTAL-REVENUE WS-TOTAL-EXPENSE
081400
081500     PERFORM 2296-ACUMULA-1-LANCAMENTO
081600        THRU 2296-ACUMULA-1-LANCAMENTO-EXIT
081700        VARYING WS-ENTRY-IDX FROM 1 BY 1
081800        UNTIL WS-ENTRY-IDX GREATER THAN WS-ENTRY-COUNT
081900
082000     COMPUTE WS-TOTAL-BALANCE =
082100             WS-TOTAL-REVENUE - WS-TOTAL-EXPENSE
082200
082300     MOVE TXN-BAL-USER-ID    TO RPT-BAL-USER-ID
082400     MOVE 'USER '            TO RPT-BAL-LIT-USER
082500     MOVE 'REVENUE'          TO RPT-BAL-LIT-REV
082600     MOVE 'EXPENSE'          TO RPT-BAL-LIT-EXP
082700     MOVE 'BALANCE'          TO RPT-BAL-LIT-BAL
082800     MOVE WS-TOTAL-REVENUE   TO RPT-BAL-REVENUE
082900     MOVE WS-TOTAL-EXPENSE   TO RPT-BAL-EXPENSE
083000     MOVE WS-TOTAL-BALANCE   TO RPT-BAL-BALANCE
083100
083200     WRITE REG-RESULT-RPT FROM RPT-BAL-LINE
083300
083400     SET RETC-88-OK TO TRUE
083500     IF WS-KIND-FOUND-IDX GREATER THAN ZEROES
083600        ADD 1 TO WS-KIND-ACCEPTED (WS-KIND-FOUND-IDX)
083700     END-IF
083800     .
083900 2295-BALANCE-USER-EXIT.
084000     EXIT.
084100
084200*****************************************************************
084300*  2296-ACUMULA-1-LANCAMENTO - SOMA UM SLOT DA TABELA NO SALDO   *
084400*  DO USUARIO-ALVO (CHAMA LGRC0001)                              *
084500*****************************************************************
084600 2296-ACUMULA-1-LANCAMENTO.
084700
084800     IF NOT WS-ET-88-DELETED (WS-ENTRY-IDX)
084900        SET WS-ENTRY-FOUND-IDX TO WS-ENTRY-IDX
085000        PERFORM 8400-EXPORTA-LANCAMENTO
085100           THRU 8400-EXPORTA-LANCAMENTO-EXIT
085200
085300        CALL 'LGRC0001' USING WS-LGRENT0-01
085400                               WS-TARGET-USER-ID
085500                               WS-TOTAL-REVENUE
085600                               WS-TOTAL-EXPENSE
085700                               WS-MATCH-SW
085800     END-IF
085900     .
086000 2296-ACUMULA-1-LANCAMENTO-EXIT.
086100     EXIT.
086200
086300*****************************************************************
086400*  8100-BUSCA-USUARIO-EMAIL (VARREDURA COMPLETA POR E-MAIL)     *
086500*****************************************************************
086600 8100-BUSCA-USUARIO-EMAIL.
086700
086800     SET WS-FOUND-88-NO TO TRUE
086900     MOVE ZEROES TO WS-USER-FOUND-IDX
087000
087100     PERFORM 8110-TESTA-1-USUARIO-EMAIL
087200        THRU 8110-TESTA-1-USUARIO-EMAIL-EXIT
087300        VARYING WS-USER-IDX FROM 1 BY 1
087400        UNTIL WS-USER-IDX GREATER THAN WS-USER-COUNT
087500     .
087600 8100-BUSCA-USUARIO-EMAIL-EXIT.
087700     EXIT.
087800
087900*****************************************************************
088000*  8110-TESTA-1-USUARIO-EMAIL - COMPARA UM SLOT DA TABELA        *
088100*****************************************************************
088200 8110-TESTA-1-USUARIO-EMAIL.
088300
088400     IF WS-UT-EMAIL (WS-USER-IDX) EQUAL TXN-USR-EMAIL
088500        SET WS-FOUND-88-YES TO TRUE
088600        SET WS-USER-FOUND-IDX TO WS-USER-IDX
088700        MOVE WS-UT-ID    (WS-USER-IDX) TO USER-ID
088800        MOVE WS-UT-NAME  (WS-USER-IDX) TO USER-NAME
088900        MOVE WS-UT-EMAIL (WS-USER-IDX) TO USER-EMAIL
089000        MOVE WS-UT-PSWD  (WS-USER-IDX) TO USER-PSWD
089100        SET WS-USER-IDX TO WS-USER-COUNT
089200     END-IF
089300     .
089400 8110-TESTA-1-USUARIO-EMAIL-EXIT.
089500     EXIT.
089600
089700*****************************************************************
089800*  8200-BUSCA-USUARIO-ID (VARREDURA COMPLETA POR USER-ID)       *
089900*****************************************************************
090000 8200-BUSCA-USUARIO-ID.
090100
090200     SET WS-FOUND-88-NO TO TRUE
090300     MOVE ZEROES TO WS-USER-FOUND-IDX
090400
090500     PERFORM 8210-TESTA-1-USUARIO-ID
090600        THRU 8210-TESTA-1-USUARIO-ID-EXIT
090700        VARYING WS-USER-IDX FROM 1 BY 1
090800        UNTIL WS-USER-IDX GREATER THAN WS-USER-COUNT
090900     .
091000 8200-BUSCA-USUARIO-ID-EXIT.
091100     EXIT.
091200
091300*****************************************************************
091400*  8210-TESTA-1-USUARIO-ID - COMPARA UM SLOT DA TABELA           *
091500*****************************************************************
091600 8210-TESTA-1-USUARIO-ID.
091700
091800     IF WS-UT-ID (WS-USER-IDX) EQUAL TXN-USR-ID
091900        SET WS-FOUND-88-YES TO TRUE
092000        SET WS-USER-FOUND-IDX TO WS-USER-IDX
092100        MOVE WS-UT-ID    (WS-USER-IDX) TO USER-ID
092200        MOVE WS-UT-NAME  (WS-USER-IDX) TO USER-NAME
092300        MOVE WS-UT-EMAIL (WS-USER-IDX) TO USER-EMAIL
092400        MOVE WS-UT-PSWD  (WS-USER-IDX) TO USER-PSWD
092500        SET WS-USER-IDX TO WS-USER-COUNT
092600     END-IF
092700     .
092800 8210-TESTA-1-USUARIO-ID-EXIT.
092900     EXIT.
093000
093100*****************************************************************
093200*  8300-BUSCA-LANCAMENTO-ID (VARREDURA COMPLETA POR ENT-ID)     *
093300*****************************************************************
093400 8300-BUSCA-LANCAMENTO-ID.
093500
093600     SET WS-FOUND-88-NO TO TRUE
093700     MOVE ZEROES TO WS-ENTRY-FOUND-IDX
093800
093900     PERFORM 8310-TESTA-1-LANCAMENTO-ID
094000        THRU 8310-TESTA-1-LANCAMENTO-ID-EXIT
094100        VARYING WS-ENTRY-IDX FROM 1 BY 1
094200        UNTIL WS-ENTRY-IDX GREATER THAN WS-ENTRY-COUNT
094300     .
094400 8300-BUSCA-LANCAMENTO-ID-EXIT.
094500     EXIT.
094600
094700*****************************************************************
094800*  8310-TESTA-1-LANCAMENTO-ID - COMPARA UM SLOT DA TABELA        *
094900*****************************************************************
095000 8310-TESTA-1-LANCAMENTO-ID.
095100
095200     IF WS-ET-ID (WS-ENTRY-IDX) EQUAL TXN-ENT-ID
095300        AND NOT WS-ET-88-DELETED (WS-ENTRY-IDX)
095400        SET WS-FOUND-88-YES TO TRUE
095500        SET WS-ENTRY-FOUND-IDX TO WS-ENTRY-IDX
095600        SET WS-ENTRY-IDX TO WS-ENTRY-COUNT
095700     END-IF
095800     .
095900 8310-TESTA-1-LANCAMENTO-ID-EXIT.
096000     EXIT.
096100
096200*****************************************************************
096300*  8400-EXPORTA-LANCAMENTO - MOVE DA TABELA PARA O LINKAGE       *
096400*****************************************************************
096500 8400-EXPORTA-LANCAMENTO.
096600
096700     MOVE WS-ET-ID       (WS-ENTRY-FOUND-IDX) TO ENT-ID
096800     MOVE WS-ET-DESC     (WS-ENTRY-FOUND-IDX) TO ENT-DESC
096900     MOVE WS-ET-MONTH    (WS-ENTRY-FOUND-IDX) TO ENT-MONTH
097000     MOVE WS-ET-YEAR     (WS-ENTRY-FOUND-IDX) TO ENT-YEAR
097100     MOVE WS-ET-USER-ID  (WS-ENTRY-FOUND-IDX) TO ENT-USER-ID
097200     MOVE WS-ET-VALUE    (WS-ENTRY-FOUND-IDX) TO ENT-VALUE
097300     MOVE WS-ET-TYPE     (WS-ENTRY-FOUND-IDX) TO ENT-TYPE
097400     MOVE WS-ET-STATUS   (WS-ENTRY-FOUND-IDX) TO ENT-STATUS
097500     MOVE WS-ET-REG-DATE (WS-ENTRY-FOUND-IDX) TO ENT-REG-DATE
097600     .
097700 8400-EXPORTA-LANCAMENTO-EXIT.
097800     EXIT.
097900
098000*****************************************************************
098100*  8500-IMPORTA-LANCAMENTO - MOVE DO LINKAGE PARA A TABELA       *
098200*****************************************************************
098300 8500-IMPORTA-LANCAMENTO.
098400
098500     MOVE ENT-ID        TO WS-ET-ID       (WS-ENTRY-FOUND-IDX)
098600     MOVE ENT-DESC      TO WS-ET-DESC     (WS-ENTRY-FOUND-IDX)
098700     MOVE ENT-MONTH     TO WS-ET-MONTH    (WS-ENTRY-FOUND-IDX)
098800     MOVE ENT-YEAR      TO WS-ET-YEAR     (WS-ENTRY-FOUND-IDX)
098900     MOVE ENT-USER-ID   TO WS-ET-USER-ID  (WS-ENTRY-FOUND-IDX)
099000     MOVE ENT-VALUE     TO WS-ET-VALUE    (WS-ENTRY-FOUND-IDX)
099100     MOVE ENT-TYPE      TO WS-ET-TYPE     (WS-ENTRY-FOUND-IDX)
099200     MOVE ENT-STATUS    TO WS-ET-STATUS   (WS-ENTRY-FOUND-IDX)
099300     MOVE ENT-REG-DATE  TO WS-ET-REG-DATE (WS-ENTRY-FOUND-IDX)
099400     .
099500 8500-IMPORTA-LANCAMENTO-EXIT.
099600     EXIT.
099700
099800*****************************************************************
099900*  8900-BUSCA-KIND-IDX - LOCALIZA O SLOT DE TOTAIS DO TIPO       *
100000*****************************************************************
100100 8900-BUSCA-KIND-IDX.
100200
100300     MOVE ZEROES TO WS-KIND-FOUND-IDX
100400
100500     PERFORM 8910-TESTA-1-KIND
100600        THRU 8910-TESTA-1-KIND-EXIT
100700        VARYING WS-KIND-IDX FROM 1 BY 1
100800        UNTIL WS-KIND-IDX GREATER THAN 10
100900     .
101000 8900-BUSCA-KIND-IDX-EXIT.
101100     EXIT.
101200
101300*****************************************************************
101400*  8910-TESTA-1-KIND - COMPARA UM SLOT DA TABELA DE TOTAIS       *
101500*****************************************************************
101600 8910-TESTA-1-KIND.
101700
101800     IF WS-KIND-CODE (WS-KIND-IDX) EQUAL TXN-KIND
101900        MOVE WS-KIND-IDX TO WS-KIND-FOUND-IDX
102000        SET WS-KIND-IDX TO 10
102100     END-IF
102200     .
102300 8910-TESTA-1-KIND-EXIT.
102400     EXIT.
102500
102600*****************************************************************
102700*  9100-GRAVA-LINHA-RESULTADO - GRAVA A LINHA DE RESULTADO E     *
102800*  ATUALIZA OS TOTAIS DE ACEITOS/REJEITADOS DO TIPO              *
102900*****************************************************************
103000 9100-GRAVA-LINHA-RESULTADO.
103100
103200     MOVE TXN-KIND      TO RPT-TXN-KIND
103300     MOVE WS-RPT-KEY    TO RPT-TXN-KEY
103400
103500     IF RETC-88-OK
103600        MOVE 'ACCEPTED' TO RPT-TXN-RESULT
103700        IF WS-KIND-FOUND-IDX GREATER THAN ZEROES
103800           ADD 1 TO WS-KIND-ACCEPTED (WS-KIND-FOUND-IDX)
103900        END-IF
104000     ELSE
104100        MOVE RETC-MENSAJE TO RPT-TXN-RESULT
104200        IF WS-KIND-FOUND-IDX GREATER THAN ZEROES
104300           ADD 1 TO WS-KIND-REJECTED (WS-KIND-FOUND-IDX)
104400        END-IF
104500     END-IF
104600
104700     WRITE REG-RESULT-RPT FROM RPT-TXN-LINE
104800     .
104900 9100-GRAVA-LINHA-RESULTADO-EXIT.
105000     EXIT.
105100
105200*****************************************************************
105300*   3000-END - REGRAVA OS MESTRES, GRAVA OS TOTAIS E TERMINA     *
105400*****************************************************************
105500 3000-END.
105600
105700     IF WS-FS-RPT EQUAL '00'
105800        PERFORM 3100-GRAVA-TOTAIS
105900           THRU 3100-GRAVA-TOTAIS-EXIT
106000     END-IF
106100
106200     OPEN OUTPUT USRMST-OUT
106300     PERFORM 3010-GRAVA-1-USUARIO
106400        THRU 3010-GRAVA-1-USUARIO-EXIT
106500        VARYING WS-USER-IDX FROM 1 BY 1
106600        UNTIL WS-USER-IDX GREATER THAN WS-USER-COUNT
106700     CLOSE USRMST-OUT
106800
106900     OPEN OUTPUT ENTLDG-OUT
107000     PERFORM 3020-GRAVA-1-LANCAMENTO
107100        THRU 3020-GRAVA-1-LANCAMENTO-EXIT
107200        VARYING WS-ENTRY-IDX FROM 1 BY 1
107300        UNTIL WS-ENTRY-IDX GREATER THAN WS-ENTRY-COUNT
107400     CLOSE ENTLDG-OUT
107500
107600     CLOSE TXN-INPUT
107700     IF WS-FS-RPT EQUAL '00'
107800        CLOSE RESULT-RPT
107900     END-IF
108000
108100     DISPLAY 'LGRB0001 - FIM DE CORRIDA'
108200
108300     STOP RUN.
108400
108500*****************************************************************
108600*  3010-GRAVA-1-USUARIO - REGRAVA UM SLOT DA TABELA NO MESTRE    *
108700*****************************************************************
108800 3010-GRAVA-1-USUARIO.
108900
109000     MOVE WS-UT-ID    (WS-USER-IDX) TO USER-ID
109100     MOVE WS-UT-NAME  (WS-USER-IDX) TO USER-NAME
109200     MOVE WS-UT-EMAIL (WS-USER-IDX) TO USER-EMAIL
109300     MOVE WS-UT-PSWD  (WS-USER-IDX) TO USER-PSWD
109400     WRITE REG-USRMST-OUT FROM WS-LGRUSR0-01
109500     .
109600 3010-GRAVA-1-USUARIO-EXIT.
109700     EXIT.
109800
109900*****************************************************************
110000*  3020-GRAVA-1-LANCAMENTO - REGRAVA UM SLOT NAO-TOMBADO DO      *
110100*  LIVRO NO MESTRE DE SAIDA                                      *
110200*****************************************************************
110300 3020-GRAVA-1-LANCAMENTO.
110400
110500     IF NOT WS-ET-88-DELETED (WS-ENTRY-IDX)
110600        SET WS-ENTRY-FOUND-IDX TO WS-ENTRY-IDX
110700        PERFORM 8400-EXPORTA-LANCAMENTO
110800           THRU 8400-EXPORTA-LANCAMENTO-EXIT
110900        WRITE REG-ENTLDG-OUT FROM WS-LGRENT0-01
111000     END-IF
111100     .
111200 3020-GRAVA-1-LANCAMENTO-EXIT.
111300     EXIT.
111400
111500*****************************************************************
111600*      3100-GRAVA-TOTAIS - UMA LINHA DE TOTAIS POR TIPO         *
111700*****************************************************************
111800 3100-GRAVA-TOTAIS.
111900
112000     PERFORM 3110-GRAVA-1-LINHA-TOTAL
112100        THRU 3110-GRAVA-1-LINHA-TOTAL-EXIT
112200        VARYING WS-KIND-IDX FROM 1 BY 1
112300        UNTIL WS-KIND-IDX GREATER THAN 10
112400     .
112500 3100-GRAVA-TOTAIS-EXIT.
112600     EXIT.
112700
112800*****************************************************************
112900*  3110-GRAVA-1-LINHA-TOTAL - MONTA E GRAVA A LINHA DE TOTAIS    *
113000*  DE UM TIPO DE TRANSACAO                                       *
113100*****************************************************************
113200 3110-GRAVA-1-LINHA-TOTAL.
113300
113400     MOVE 'CONTROL TOTALS FOR '  TO RPT-TOT-LIT
113500     MOVE WS-KIND-CODE (WS-KIND-IDX) TO RPT-TOT-KIND
113600     MOVE 'READ  '                TO RPT-TOT-LIT-READ
113700     MOVE WS-KIND-READ     (WS-KIND-IDX) TO RPT-TOT-READ
113800     MOVE 'ACCEPTED '             TO RPT-TOT-LIT-ACC
113900     MOVE WS-KIND-ACCEPTED (WS-KIND-IDX) TO RPT-TOT-ACCEPTED
114000     MOVE 'REJECTED '             TO RPT-TOT-LIT-REJ
114100     MOVE WS-KIND-REJECTED (WS-KIND-IDX) TO RPT-TOT-REJECTED
114200     WRITE REG-RESULT-RPT FROM RPT-TOT-LINE
114300     .
114400 3110-GRAVA-1-LINHA-TOTAL-EXIT.
114500     EXIT.
