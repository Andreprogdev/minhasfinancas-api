000100
000200*****************************************************************
000300*                                                               *
000400*          I D E N T I F I C A T I O N  D I V I S I O N         *
000500*                                                               *
000600*****************************************************************
000700 IDENTIFICATION DIVISION.
000800 PROGRAM-ID.  LGRE0001.
000900 AUTHOR.      D A OLIVEIRA.
001000 INSTALLATION. NEORIS.
001100 DATE-WRITTEN. 1992-05-12.
001200 DATE-COMPILED.
001300 SECURITY.    USO INTERNO - GERENCIA DE LANCAMENTOS.
001400*****************************************************************
001500*                                                               *
001600*   HISTORICO DE MODIFICACOES                                   *
001700*                                                                *
001800*  FECHA      AUTOR   TICKET     DESCRICAO                      *
001900*  1992-05-12 DAO     LGR-0006   CRIACAO DO SERVICO DE           *
002000*                                LANCAMENTOS (GRAVA/ATUALIZA/    *
002100*                                REMOVE/BUSCA)                   *
002200*  1994-02-09 DAO     LGR-0038   LANCAMENTO NASCE SEMPRE         *
002300*                                PENDENTE, INDEPENDE DO STATUS   *
002400*                                INFORMADO NA ENTRADA            *
002500*  1996-08-02 DAO     LGR-0090   INCLUIDA A TRANSICAO DE STATUS  *
002600*                                SEPARADA DA ATUALIZACAO DE      *
002700*                                CAMPOS (UPDATE-STATUS)          *
002800*  1998-12-01 RFS     LGR-0118   AJUSTE Y2K NOS COMENTARIOS       
002900*  1999-03-22 RFS     LGR-0121   AJUSTE NA MENSAGEM DE ERRO DO
003000*                                2300-ATUALIZA-STATUS            *
003100*  2000-09-12 RFS     LGR-0150   PADRONIZACAO DOS CODIGOS DE      
003200*                                RETORNO                         *
003300*  2003-04-18 MCQ     LGR-0198   INCLUIDO FILTRO DE LANCAMENTOS  *
003400*                                POR MES/ANO (FILTER-ENTRY)      *
003500*  2004-11-09 MCQ     LGR-0212   2600-FILTRA PASA A TESTAR TODOS *
003600*                                OS CAMPOS DO TXN-ENTRY-VIEW, NAO*
003700*                                SO USUARIO/MES/ANO (PEDIDO DE   *
003800*                                AUDITORIA DE LANCAMENTOS)       *
003900*****************************************************************
004000*                                                               *
004100*             E N V I R O N M E N T   D I V I S I O N           *
004200*                                                               *
004300*****************************************************************
004400 ENVIRONMENT DIVISION.
004500
004600 CONFIGURATION SECTION.
004700 SPECIAL-NAMES.
004800     C01 IS TOP-OF-FORM.
004900*****************************************************************
005000*                                                               *
005100*                      D A T A   D I V I S I O N                *
005200*                                                               *
005300*****************************************************************
005400 DATA DIVISION.
005500 WORKING-STORAGE SECTION.
005600
005700*****************************************************************
005800*                    DEFINICION DE CONSTANTES                   *
005900*****************************************************************
006000 01  CT-CONSTANTES.
006100     05 CT-RUTINA                  PIC X(08) VALUE 'LGRE0001'.
006200     05 CT-CAMPO-ENTID             PIC X(10) VALUE 'ENT-ID'.
006300
006400*****************************************************************
006500*                DEFINICION DE TEXTOS DE RETORNO                *
006600*  (O TEXTO LITERAL E PARTE DO CONTRATO DO RELATORIO DE SAIDA)  *
006700*****************************************************************
006800 01  ME-MENSAJES.
006900     05 ME-E2-NAO-ACHADO  PIC X(60) VALUE
007000        'Lancamento nao encontrado'.
007100*****************************************************************
007200*                     DEFINICION DE VARIABLES                   *
007300*****************************************************************
007400*        -- CONTADOR ISOLADO DE CHAMADAS AO 2600-FILTRA --
007500 77  WS-CONTADOR-FILTROS            PIC S9(05) COMP VALUE ZERO.
007600 01  WS-VARIABLE.
007700     05 WS-CONTADOR-CHAMADAS        PIC S9(05) COMP.
007800     05 WS-NOVO-STATUS              PIC X(01).
007900
008000*        -- VISAO ALTERNATIVA DO ENT-ID PARA MENSAGEM DE ERRO  --
008100 01  WS-ENTID-DISPLAY               PIC 9(09).
008200 01  WS-ENTID-DISPLAY-R REDEFINES WS-ENTID-DISPLAY.
008300     05 WS-ENTID-MILHOES            PIC 9(03).
008400     05 WS-ENTID-RESTO              PIC 9(06).
008500
008600*****************************************************************
008700*                     DEFINICION DE LINKAGE                     *
008800*****************************************************************
008900 LINKAGE SECTION.
009000 01  WS-LGRTXN0-01.
009100     COPY LGRTXN0.
009200 01  WS-LGRENT0-01.
009300     COPY LGRENT0.
009400 01  WS-NEXT-ENTRY-ID               PIC 9(09).
009500 01  WS-RUN-DATE                    PIC 9(08).
009600 01  WS-FOUND-SW                    PIC X(01).
009700     88 WS-FOUND-88-YES                    VALUE 'Y'.
009800     88 WS-FOUND-88-NO                     VALUE 'N'.
009900 01  WS-MATCH-SW                    PIC X(01).
010000     88 WS-MATCH-88-YES                    VALUE 'Y'.
010100     88 WS-MATCH-88-NO                     VALUE 'N'.
010200 01  WS-DELETE-SW                   PIC X(01).
010300     88 WS-DELETE-88-YES                   VALUE 'Y'.
010400     88 WS-DELETE-88-NO                    VALUE 'N'.
010500 01  WS-LGRRET0-01.
010600     COPY LGRRET0.
010700
010800*****************************************************************
010900*                                                               *
011000*              P R O C E D U R E   D I V I S I O N              *
011100*                                                               *
011200*****************************************************************
011300 PROCEDURE DIVISION USING WS-LGRTXN0-01 WS-LGRENT0-01
011400                           WS-NEXT-ENTRY-ID WS-RUN-DATE
011500                           WS-FOUND-SW WS-MATCH-SW WS-DELETE-SW
011600                           WS-LGRRET0-01.
011700
011800*****************************************************************
011900*                        0000-MAINLINE                          *
012000*****************************************************************
012100 0000-MAINLINE.
012200
012300     PERFORM 1000-INICIO
012400        THRU 1000-INICIO-EXIT
012500
012600     PERFORM 2000-PROCESO
012700        THRU 2000-PROCESO-EXIT
012800
012900     PERFORM 3000-FIN.
013000
013100*****************************************************************
013200*                         1000-INICIO                           *
013300*****************************************************************
013400 1000-INICIO.
013500
013600     INITIALIZE WS-LGRRET0-01
013700     ADD 1 TO WS-CONTADOR-CHAMADAS
013800     SET        RETC-88-OK            TO TRUE
013900     SET        WS-DELETE-88-NO        TO TRUE.
014000
014100 1000-INICIO-EXIT.
014200     EXIT.
014300
014400*****************************************************************
014500*   2000-PROCESO - DESPACHA SEGUNDO O TIPO DE TRANSACAO          *
014600*****************************************************************
014700 2000-PROCESO.
014800
014900     EVALUATE TRUE
015000        WHEN TXN-KIND-88-SAVE-ENTRY
015100             PERFORM 2100-GRAVA
015200                THRU 2100-GRAVA-EXIT
015300        WHEN TXN-KIND-88-UPDATE-ENTRY
015400             PERFORM 2200-ATUALIZA
015500                THRU 2200-ATUALIZA-EXIT
015600        WHEN TXN-KIND-88-UPDATE-STATUS
015700             PERFORM 2300-ATUALIZA-STATUS
015800                THRU 2300-ATUALIZA-STATUS-EXIT
015900        WHEN TXN-KIND-88-DELETE-ENTRY
016000             PERFORM 2400-REMOVE
016100                THRU 2400-REMOVE-EXIT
016200        WHEN TXN-KIND-88-FETCH-ENTRY
016300             PERFORM 2500-BUSCA
016400                THRU 2500-BUSCA-EXIT
016500        WHEN TXN-KIND-88-FILTER-ENTRY
016600             PERFORM 2600-FILTRA
016700                THRU 2600-FILTRA-EXIT
016800        WHEN OTHER
016900             SET RETC-88-ERROR       TO TRUE
017000             MOVE CT-RUTINA          TO RETC-PROGRAMA
017100     END-EVALUATE.
017200
017300 2000-PROCESO-EXIT.
017400     EXIT.
017500
017600*****************************************************************
017700*   2100-GRAVA   - REGRA E1 - LANCAMENTO NASCE PENDENTE          *
017800*****************************************************************
017900 2100-GRAVA.
018000
018100     MOVE WS-NEXT-ENTRY-ID          TO ENT-ID
018200     MOVE TXN-ENT-DESC               TO ENT-DESC
018300     MOVE TXN-ENT-MONTH              TO ENT-MONTH
018400     MOVE TXN-ENT-YEAR                TO ENT-YEAR
018500     MOVE TXN-ENT-USER-ID              TO ENT-USER-ID
018600     MOVE TXN-ENT-VALUE                 TO ENT-VALUE
018700     MOVE TXN-ENT-TYPE                   TO ENT-TYPE
018800     SET  ENT-STATUS-88-PENDING           TO TRUE
018900     MOVE WS-RUN-DATE                      TO ENT-REG-DATE.
019000
019100 2100-GRAVA-EXIT.
019200     EXIT.
019300
019400*****************************************************************
019500*   2200-ATUALIZA - REGRA E2 - SO ATUALIZA O QUE EXISTE          *
019600*****************************************************************
019700 2200-ATUALIZA.
019800
019900     MOVE ENT-ID TO WS-ENTID-DISPLAY
020000
020100     IF WS-FOUND-88-NO
020200        SET RETC-88-ERROR          TO TRUE
020300        MOVE CT-RUTINA             TO RETC-PROGRAMA
020400        MOVE CT-CAMPO-ENTID        TO RETC-CAMPO-ERROR
020500        MOVE ME-E2-NAO-ACHADO      TO RETC-MENSAJE
020600     ELSE
020700        MOVE TXN-ENT-DESC          TO ENT-DESC
020800        MOVE TXN-ENT-MONTH         TO ENT-MONTH
020900        MOVE TXN-ENT-YEAR          TO ENT-YEAR
021000        MOVE TXN-ENT-VALUE         TO ENT-VALUE
021100        MOVE TXN-ENT-TYPE          TO ENT-TYPE
021200     END-IF.
021300
021400 2200-ATUALIZA-EXIT.
021500     EXIT.
021600
021700*****************************************************************
021800*   2300-ATUALIZA-STATUS - REGRA E3 - GRAVA O NOVO STATUS E      *
021900*   SEGUE PELO MESMO CAMINHO DA ATUALIZACAO NORMAL (E2)          *
022000*****************************************************************
022100 2300-ATUALIZA-STATUS.
022200
022300     MOVE ENT-ID TO WS-ENTID-DISPLAY
022400     MOVE TXN-ENT-STATUS TO WS-NOVO-STATUS
022500
022600     IF WS-FOUND-88-NO
022700        SET RETC-88-ERROR          TO TRUE
022800        MOVE CT-RUTINA             TO RETC-PROGRAMA
022900        MOVE CT-CAMPO-ENTID        TO RETC-CAMPO-ERROR
023000        MOVE ME-E2-NAO-ACHADO      TO RETC-MENSAJE
023100     ELSE
023200        MOVE WS-NOVO-STATUS        TO ENT-STATUS
023300     END-IF.
023400
023500 2300-ATUALIZA-STATUS-EXIT.
023600     EXIT.
023700
023800*****************************************************************
023900*   2400-REMOVE   - REGRA E2 - SO REMOVE O QUE EXISTE            *
024000*****************************************************************
024100 2400-REMOVE.
024200
024300     MOVE ENT-ID TO WS-ENTID-DISPLAY
024400
024500     IF WS-FOUND-88-NO
024600        SET RETC-88-ERROR          TO TRUE
024700        MOVE CT-RUTINA             TO RETC-PROGRAMA
024800        MOVE CT-CAMPO-ENTID        TO RETC-CAMPO-ERROR
024900        MOVE ME-E2-NAO-ACHADO      TO RETC-MENSAJE
025000     ELSE
025100        SET WS-DELETE-88-YES       TO TRUE
025200     END-IF.
025300
025400 2400-REMOVE-EXIT.
025500     EXIT.
025600
025700*****************************************************************
025800*   2500-BUSCA    - BUSCA DE LANCAMENTO POR ENT-ID (FETCH-ENTRY) *
025900*****************************************************************
026000 2500-BUSCA.
026100
026200     MOVE ENT-ID TO WS-ENTID-DISPLAY
026300
026400     IF WS-FOUND-88-NO
026500        SET RETC-88-ERROR          TO TRUE
026600        MOVE CT-RUTINA             TO RETC-PROGRAMA
026700        MOVE CT-CAMPO-ENTID        TO RETC-CAMPO-ERROR
026800        MOVE ME-E2-NAO-ACHADO      TO RETC-MENSAJE
026900     END-IF.
027000
027100 2500-BUSCA-EXIT.
027200     EXIT.
027300
027400*****************************************************************
027500*   2600-FILTRA   - FILTRO DE LANCAMENTOS POR EXEMPLO            *
027600*   CADA CAMPO DO TXN-ENTRY-VIEW DEIXADO EM BRANCO/ZERO E UM     *
027700*   WILD-CARD; OS CAMPOS PREENCHIDOS DEVEM BATER EXATAMENTE      *
027800*   COM O REGISTRO DO LEDGER (ENT-*) PARA HAVER MATCH.           *
027900*****************************************************************
028000 2600-FILTRA.
028100
028200     ADD 1 TO WS-CONTADOR-FILTROS
028300     SET WS-MATCH-88-NO             TO TRUE
028400
028500     IF (TXN-ENT-ID      EQUAL ZEROES OR
028600         ENT-ID          EQUAL TXN-ENT-ID)
028700        AND (TXN-ENT-DESC    EQUAL SPACES OR
028800             ENT-DESC        EQUAL TXN-ENT-DESC)
028900        AND (TXN-ENT-MONTH   EQUAL ZEROES OR
029000             ENT-MONTH       EQUAL TXN-ENT-MONTH)
029100        AND (TXN-ENT-YEAR    EQUAL ZEROES OR
029200             ENT-YEAR        EQUAL TXN-ENT-YEAR)
029300        AND (TXN-ENT-USER-ID EQUAL ZEROES OR
029400             ENT-USER-ID     EQUAL TXN-ENT-USER-ID)
029500        AND (TXN-ENT-VALUE   EQUAL ZEROES OR
029600             ENT-VALUE       EQUAL TXN-ENT-VALUE)
029700        AND (TXN-ENT-TYPE    EQUAL SPACES OR
029800             ENT-TYPE        EQUAL TXN-ENT-TYPE)
029900        AND (TXN-ENT-STATUS  EQUAL SPACES OR
030000             ENT-STATUS      EQUAL TXN-ENT-STATUS)
030100        SET WS-MATCH-88-YES         TO TRUE
030200     END-IF.
030300
030400 2600-FILTRA-EXIT.
030500     EXIT.
030600
030700*****************************************************************
030800*                           3000-FIN                            *
030900*****************************************************************
031000 3000-FIN.
031100
031200     GOBACK.
