000100
000200******************************************************************
000300* NOMBRE DEL OBJETO:  LGRRPT0                                   *
000400*                                                                *
000500* DESCRIPCION:  LAYOUT DA LINHA DE IMPRESSAO DO RESULT-RPT.      *
000600*               REDEFINIDA EM TRES VISOES: LINHA DE RESULTADO    *
000700*               DE TRANSACAO, LINHA DE SALDO POR USUARIO E       *
000800*               LINHA DE TOTAIS DE CONTROLE DE FIM DE CORRIDA.   *
000900*                                                                *
001000* -------------------------------------------------------------- *
001100*           LONGITUD : 132 POSICIONES.                          *
001200*           PREFIJO  : RPT.                                     *
001300* -------------------------------------------------------------- *
001400*  HISTORICO DE CAMBIOS                                          *
001500*  FECHA      AUTOR   TICKET     DESCRICAO                       *
001600*  1992-02-18 JLM     LGR-0007   CREACION DA LINHA DE REPORTE    *
001700*  1997-03-03 DAO     LGR-0100   AGREGADA LINHA DE SALDO         *
001800*  1998-12-01 RFS     LGR-0118   AJUSTE Y2K EN COMENTARIOS       *
001900*  2003-10-21 MCQ     LGR-0205   AGREGADA LINHA DE TOTAIS        *
002000******************************************************************
002100 05  LGRRPT0.
002200     10 RPT-TXN-LINE.
002300        15 RPT-TXN-KIND                   PIC X(02).
002400        15 FILLER                         PIC X(02).
002500        15 RPT-TXN-KEY                    PIC X(20).
002600        15 FILLER                         PIC X(02).
002700        15 RPT-TXN-RESULT                 PIC X(60).
002800        15 FILLER                         PIC X(46).
002900     10 RPT-BAL-LINE REDEFINES RPT-TXN-LINE.
003000        15 RPT-BAL-LIT-USER               PIC X(05).
003100        15 RPT-BAL-USER-ID                PIC 9(09).
003200        15 FILLER                         PIC X(02).
003300        15 RPT-BAL-LIT-REV                PIC X(08).
003400        15 RPT-BAL-REVENUE                PIC -(11)9.99.
003500        15 FILLER                         PIC X(02).
003600        15 RPT-BAL-LIT-EXP                PIC X(08).
003700        15 RPT-BAL-EXPENSE                PIC -(11)9.99.
003800        15 FILLER                         PIC X(02).
003900        15 RPT-BAL-LIT-BAL                PIC X(08).
004000        15 RPT-BAL-BALANCE                PIC -(11)9.99.
004100        15 FILLER                         PIC X(43).
004200     10 RPT-TOT-LINE REDEFINES RPT-TXN-LINE.
004300        15 RPT-TOT-LIT                     PIC X(20).
004400        15 RPT-TOT-KIND                    PIC X(02).
004500        15 FILLER                          PIC X(02).
004600        15 RPT-TOT-LIT-READ                PIC X(06).
004700        15 RPT-TOT-READ                    PIC ZZZ,ZZ9.
004800        15 FILLER                          PIC X(02).
004900        15 RPT-TOT-LIT-ACC                 PIC X(09).
005000        15 RPT-TOT-ACCEPTED                PIC ZZZ,ZZ9.
005100        15 FILLER                          PIC X(02).
005200        15 RPT-TOT-LIT-REJ                 PIC X(09).
005300        15 RPT-TOT-REJECTED                PIC ZZZ,ZZ9.
005400        15 FILLER                          PIC X(59).
