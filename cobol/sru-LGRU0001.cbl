000100
000200*****************************************************************
000300*                                                               *
000400*          I D E N T I F I C A T I O N  D I V I S I O N         *
000500*                                                               *
000600*****************************************************************
000700 IDENTIFICATION DIVISION.
000800 PROGRAM-ID.  LGRU0001.
000900 AUTHOR.      J L MARINHO.
001000 INSTALLATION. NEORIS.
001100 DATE-WRITTEN. 1992-04-07.
001200 DATE-COMPILED.
001300 SECURITY.    USO INTERNO - GERENCIA DE LANCAMENTOS.
001400*****************************************************************
001500*                                                               *
001600*   HISTORICO DE MODIFICACOES                                   *
001700*                                                                *
001800*  FECHA      AUTOR   TICKET     DESCRICAO                      *
001900*  1992-04-07 JLM     LGR-0004   CRIACAO DO SERVICO DE USUARIOS  *
002000*                                (CADASTRO E AUTENTICACAO)       *
002100*  1994-10-19 DAO     LGR-0050   INCLUSAO DA BUSCA POR USER-ID    
002200*                                (FETCH-USER)                    *
002300*  1996-05-30 DAO     LGR-0082   MENSAGEM DE SENHA INCORRETA      
002400*                                SEPARADA DA MENSAGEM DE E-MAIL   
002500*                                NAO ENCONTRADO                  *
002600*  1998-12-01 RFS     LGR-0118   AJUSTE Y2K NOS COMENTARIOS       
002700*  2000-09-12 RFS     LGR-0150   PADRONIZACAO DOS CODIGOS DE      
002800*                                RETORNO (RETC-CAMPO-ERROR)       
002900*  2004-06-09 MCQ     LGR-0212   PADRONIZACAO DO RETC-PROGRAMA   *
003000*  2004-11-09 MCQ     LGR-0213   TEXTO DAS MENSAGENS U1/U2       *
003100*                                ALINHADO COM O CONTRATO DO      *
003200*                                RELATORIO DE SAIDA              *
003300*****************************************************************
003400*                                                               *
003500*             E N V I R O N M E N T   D I V I S I O N           *
003600*                                                               *
003700*****************************************************************
003800 ENVIRONMENT DIVISION.
003900
004000 CONFIGURATION SECTION.
004100 SPECIAL-NAMES.
004200     C01 IS TOP-OF-FORM.
004300*****************************************************************
004400*                                                               *
004500*                      D A T A   D I V I S I O N                *
004600*                                                               *
004700*****************************************************************
004800 DATA DIVISION.
004900 WORKING-STORAGE SECTION.
005000
005100*****************************************************************
005200*                    DEFINICION DE CONSTANTES                   *
005300*****************************************************************
005400 01  CT-CONSTANTES.
005500     05 CT-RUTINA                  PIC X(08) VALUE 'LGRU0001'.
005600     05 CT-CAMPO-EMAIL             PIC X(10) VALUE 'USER-EMAIL'.
005700     05 CT-CAMPO-PSWD              PIC X(10) VALUE 'USER-PSWD'.
005800     05 CT-CAMPO-USRID             PIC X(10) VALUE 'USER-ID'.
005900
006000*****************************************************************
006100*                DEFINICION DE TEXTOS DE RETORNO                *
006200*  (O TEXTO LITERAL E PARTE DO CONTRATO DO RELATORIO DE SAIDA)  *
006300*****************************************************************
006400 01  ME-MENSAJES.
006500     05 ME-U1-DUPLICADO   PIC X(60) VALUE
006600        'Ja existe um usuario cadastrado com este email'.
006700     05 ME-U2-NAO-ACHADO  PIC X(60) VALUE
006800        'Usuario nao encontrado para o email informado.'.
006900     05 ME-U2-SENHA       PIC X(60) VALUE
007000        'Senha invalida.'.
007100     05 ME-U3-NAO-ACHADO  PIC X(60) VALUE
007200        'Usuario nao encontrado'.
007300
007400*****************************************************************
007500*                     DEFINICION DE VARIABLES                   *
007600*****************************************************************
007700*        -- CONTADOR ISOLADO DE TENTATIVAS DE AUTENTICACAO --
007800 77  WS-CONTADOR-AUTENTICA          PIC S9(05) COMP VALUE ZERO.
007900 01  WS-VARIABLE.
008000     05 WS-CONTADOR-CHAMADAS        PIC S9(05) COMP.
008100
008200*        -- VISAO ALTERNATIVA DO USER-ID PARA MENSAGEM DE ERRO --
008300 01  WS-USRID-DISPLAY               PIC 9(09).
008400 01  WS-USRID-DISPLAY-R REDEFINES WS-USRID-DISPLAY.
008500     05 WS-USRID-MILHOES            PIC 9(03).
008600     05 WS-USRID-RESTO              PIC 9(06).
008700
008800*****************************************************************
008900*                     DEFINICION DE LINKAGE                     *
009000*****************************************************************
009100 LINKAGE SECTION.
009200 01  WS-LGRTXN0-01.
009300     COPY LGRTXN0.
009400 01  WS-LGRUSR0-01.
009500     COPY LGRUSR0.
009600 01  WS-NEXT-USER-ID                PIC 9(09).
009700 01  WS-FOUND-SW                    PIC X(01).
009800     88 WS-FOUND-88-YES                    VALUE 'Y'.
009900     88 WS-FOUND-88-NO                     VALUE 'N'.
010000 01  WS-LGRRET0-01.
010100     COPY LGRRET0.
010200
010300*****************************************************************
010400*                                                               *
010500*              P R O C E D U R E   D I V I S I O N              *
010600*                                                               *
010700*****************************************************************
010800 PROCEDURE DIVISION USING WS-LGRTXN0-01 WS-LGRUSR0-01
010900                           WS-NEXT-USER-ID WS-FOUND-SW
011000                           WS-LGRRET0-01.
011100
011200*****************************************************************
011300*                        0000-MAINLINE                          *
011400*****************************************************************
011500 0000-MAINLINE.
011600
011700     PERFORM 1000-INICIO
011800        THRU 1000-INICIO-EXIT
011900
012000     PERFORM 2000-PROCESO
012100        THRU 2000-PROCESO-EXIT
012200
012300     PERFORM 3000-FIN.
012400
012500*****************************************************************
012600*                         1000-INICIO                           *
012700*****************************************************************
012800 1000-INICIO.
012900
013000     INITIALIZE WS-LGRRET0-01
013100     ADD 1 TO WS-CONTADOR-CHAMADAS
013200     SET        RETC-88-OK            TO TRUE.
013300
013400 1000-INICIO-EXIT.
013500     EXIT.
013600
013700*****************************************************************
013800*   2000-PROCESO - DESPACHA SEGUNDO O TIPO DE TRANSACAO          *
013900*****************************************************************
014000 2000-PROCESO.
014100
014200     EVALUATE TRUE
014300        WHEN TXN-KIND-88-REGISTER-USER
014400             PERFORM 2100-REGISTRA
014500                THRU 2100-REGISTRA-EXIT
014600        WHEN TXN-KIND-88-AUTHENTICATE
014700             PERFORM 2200-AUTENTICA
014800                THRU 2200-AUTENTICA-EXIT
014900        WHEN TXN-KIND-88-FETCH-USER
015000             PERFORM 2300-BUSCA
015100                THRU 2300-BUSCA-EXIT
015200        WHEN OTHER
015300             SET RETC-88-ERROR       TO TRUE
015400             MOVE CT-RUTINA          TO RETC-PROGRAMA
015500     END-EVALUATE.
015600
015700 2000-PROCESO-EXIT.
015800     EXIT.
015900
016000*****************************************************************
016100*   2100-REGISTRA  - REGRA U1 - EMAIL NAO PODE SE REPETIR        *
016200*****************************************************************
016300 2100-REGISTRA.
016400
016500     IF WS-FOUND-88-YES
016600        SET RETC-88-ERROR          TO TRUE
016700        MOVE CT-RUTINA             TO RETC-PROGRAMA
016800        MOVE CT-CAMPO-EMAIL        TO RETC-CAMPO-ERROR
016900        MOVE ME-U1-DUPLICADO       TO RETC-MENSAJE
017000     ELSE
017100        MOVE WS-NEXT-USER-ID       TO USER-ID
017200        MOVE TXN-USR-NAME          TO USER-NAME
017300        MOVE TXN-USR-EMAIL         TO USER-EMAIL
017400        MOVE TXN-USR-PSWD          TO USER-PSWD
017500     END-IF.
017600
017700 2100-REGISTRA-EXIT.
017800     EXIT.
017900
018000*****************************************************************
018100*   2200-AUTENTICA - REGRA U2 - E-MAIL/SENHA VALIDOS             *
018200*****************************************************************
018300 2200-AUTENTICA.
018400
018500     ADD 1 TO WS-CONTADOR-AUTENTICA
018600     IF WS-FOUND-88-NO
018700        SET RETC-88-ERROR          TO TRUE
018800        MOVE CT-RUTINA             TO RETC-PROGRAMA
018900        MOVE CT-CAMPO-EMAIL        TO RETC-CAMPO-ERROR
019000        MOVE ME-U2-NAO-ACHADO      TO RETC-MENSAJE
019100     ELSE
019200        IF USER-PSWD NOT EQUAL TXN-USR-PSWD
019300           SET RETC-88-ERROR       TO TRUE
019400           MOVE CT-RUTINA          TO RETC-PROGRAMA
019500           MOVE CT-CAMPO-PSWD      TO RETC-CAMPO-ERROR
019600           MOVE ME-U2-SENHA        TO RETC-MENSAJE
019700        END-IF
019800     END-IF.
019900
020000 2200-AUTENTICA-EXIT.
020100     EXIT.
020200
020300*****************************************************************
020400*   2300-BUSCA     - BUSCA DE USUARIO POR USER-ID (FETCH-USER)   *
020500*****************************************************************
020600 2300-BUSCA.
020700
020800     MOVE USER-ID TO WS-USRID-DISPLAY
020900
021000     IF WS-FOUND-88-NO
021100        SET RETC-88-ERROR          TO TRUE
021200        MOVE CT-RUTINA             TO RETC-PROGRAMA
021300        MOVE CT-CAMPO-USRID        TO RETC-CAMPO-ERROR
021400        MOVE ME-U3-NAO-ACHADO      TO RETC-MENSAJE
021500     END-IF.
021600
021700 2300-BUSCA-EXIT.
021800     EXIT.
021900
022000*****************************************************************
022100*                           3000-FIN                            *
022200*****************************************************************
022300 3000-FIN.
022400
022500     GOBACK.
