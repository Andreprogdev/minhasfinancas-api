000100
000200*****************************************************************
000300*                                                               *
000400*          I D E N T I F I C A T I O N  D I V I S I O N         *
000500*                                                               *
000600*****************************************************************
000700 IDENTIFICATION DIVISION.
000800 PROGRAM-ID.  LGRV0001.
000900 AUTHOR.      J L MARINHO.
001000 INSTALLATION. NEORIS.
001100 DATE-WRITTEN. 1992-03-02.
001200 DATE-COMPILED.
001300 SECURITY.    USO INTERNO - GERENCIA DE LANCAMENTOS.
001400*****************************************************************
001500*                                                               *
001600*   HISTORICO DE MODIFICACOES                                   *
001700*                                                                *
001800*  FECHA      AUTOR   TICKET     DESCRICAO                      *
001900*  1992-03-02 JLM     LGR-0003   CRIACAO DO VALIDADOR DE         *
002000*                                LANCAMENTOS (V1 A V6)          *
002100*  1993-06-21 JLM     LGR-0019   AJUSTE NO TEXTO DA MENSAGEM     *
002200*                                DO CAMPO ENT-MONTH              *
002300*  1995-11-08 DAO     LGR-0070   INCLUSAO DA VALIDACAO DO TIPO   *
002400*                                DE LANCAMENTO (V6)              *
002500*  1997-02-17 DAO     LGR-0095   ENT-VALUE DEVE SER MAIOR OU     *
002600*                                IGUAL A 1 (V5)                  *
002700*  1998-12-01 RFS     LGR-0118   AJUSTE Y2K - ENT-YEAR PASSA A   *
002800*                                SER VALIDADO COM 4 DIGITOS      *
002900*  2001-08-30 MCQ     LGR-0177   REVISAO GERAL DOS COMENTARIOS   *
003000*  2004-06-09 MCQ     LGR-0212   PADRONIZACAO DO RETC-PROGRAMA   *
003100*  2004-11-09 MCQ     LGR-0213   INCLUIDO CONTADOR ISOLADO DE    *
003200*                                CHAMADAS AO VALIDADOR           *
003300*****************************************************************
003400*                                                               *
003500*             E N V I R O N M E N T   D I V I S I O N           *
003600*                                                               *
003700*****************************************************************
003800 ENVIRONMENT DIVISION.
003900
004000 CONFIGURATION SECTION.
004100 SPECIAL-NAMES.
004200     C01 IS TOP-OF-FORM.
004300*****************************************************************
004400*                                                               *
004500*                      D A T A   D I V I S I O N                *
004600*                                                               *
004700*****************************************************************
004800 DATA DIVISION.
004900 WORKING-STORAGE SECTION.
005000
005100*****************************************************************
005200*                    DEFINICION DE CONSTANTES                   *
005300*****************************************************************
005400 01  CT-CONSTANTES.
005500     05 CT-RUTINA                  PIC X(08) VALUE 'LGRV0001'.
005600     05 CT-CAMPO-DESC               PIC X(10) VALUE 'ENT-DESC'.
005700     05 CT-CAMPO-MES                PIC X(10) VALUE 'ENT-MONTH'.
005800     05 CT-CAMPO-ANO                PIC X(10) VALUE 'ENT-YEAR'.
005900     05 CT-CAMPO-USUARIO            PIC X(10) VALUE 'ENT-USRID'.
006000     05 CT-CAMPO-VALOR              PIC X(10) VALUE 'ENT-VALUE'.
006100     05 CT-CAMPO-TIPO               PIC X(10) VALUE 'ENT-TYPE'.
006200
006300*****************************************************************
006400*                DEFINICION DE TEXTOS DE RETORNO                *
006500*  (O TEXTO LITERAL E PARTE DO CONTRATO DO RELATORIO DE SAIDA)  *
006600*****************************************************************
006700 01  ME-MENSAJES.
006800     05 ME-V1-DESC        PIC X(60) VALUE
006900        'Informe uma descricao valida!'.
007000     05 ME-V2-MES         PIC X(60) VALUE
007100        'Informe um mes valido'.
007200     05 ME-V3-ANO         PIC X(60) VALUE
007300        'Informe um ano valido!'.
007400     05 ME-V4-USUARIO     PIC X(60) VALUE
007500        'Informe um usuario!'.
007600     05 ME-V5-VALOR       PIC X(60) VALUE
007700        'Informe um valor valido'.
007800     05 ME-V6-TIPO        PIC X(60) VALUE
007900        'Coloque um tipo de lancamento valido!'.
008000
008100*****************************************************************
008200*                     DEFINICION DE VARIABLES                   *
008300*****************************************************************
008400*        -- CONTADOR ISOLADO DE CHAMADAS AO VALIDADOR --
008500 77  WS-CONTADOR-CHAMADAS           PIC S9(05) COMP VALUE ZERO.
008600 01  WS-VARIABLE.
008700     05 WS-CONTADOR-REGLAS          PIC S9(05) COMP.
008800     05 WS-ANO-AUX                  PIC S9(05) COMP.
008900
009000*        -- VISAO BINARIA DO ANO PARA O TESTE DE 4 DIGITOS --
009100 01  WS-ANO-DISPLAY                 PIC 9(04).
009200 01  WS-ANO-DISPLAY-R REDEFINES WS-ANO-DISPLAY.
009300     05 WS-ANO-MILHAR               PIC 9(01).
009400     05 WS-ANO-RESTO                PIC 9(03).
009500
009600*        -- VISAO ALTERNATIVA DO MES PARA DISPLAY EM ERRO   --
009700 01  WS-MES-DISPLAY                 PIC 9(02).
009800 01  WS-MES-DISPLAY-R REDEFINES WS-MES-DISPLAY.
009900     05 WS-MES-DEZENA               PIC 9(01).
010000     05 WS-MES-UNIDADE              PIC 9(01).
010100
010200*****************************************************************
010300*                     DEFINICION DE LINKAGE                     *
010400*****************************************************************
010500 LINKAGE SECTION.
010600 01  WS-LGRENT0-01.
010700     COPY LGRENT0.
010800 01  WS-LGRRET0-01.
010900     COPY LGRRET0.
011000
011100*****************************************************************
011200*                                                               *
011300*              P R O C E D U R E   D I V I S I O N              *
011400*                                                               *
011500*****************************************************************
011600 PROCEDURE DIVISION USING WS-LGRENT0-01 WS-LGRRET0-01.
011700
011800*****************************************************************
011900*                        0000-MAINLINE                          *
012000*****************************************************************
012100 0000-MAINLINE.
012200
012300     PERFORM 1000-INICIO
012400        THRU 1000-INICIO-EXIT
012500
012600     PERFORM 2000-PROCESO
012700        THRU 2000-PROCESO-EXIT
012800
012900     PERFORM 3000-FIN.
013000
013100*****************************************************************
013200*                         1000-INICIO                           *
013300*****************************************************************
013400 1000-INICIO.
013500
013600     ADD 1 TO WS-CONTADOR-CHAMADAS
013700     INITIALIZE WS-LGRRET0-01
013800     MOVE ZEROES                      TO WS-CONTADOR-REGLAS
013900     SET        RETC-88-OK            TO TRUE.
014000
014100 1000-INICIO-EXIT.
014200     EXIT.
014300
014400*****************************************************************
014500*          2000-PROCESO - APLICA AS REGRAS V1 A V6, EM           *
014600*          ORDEM, PARANDO NA PRIMEIRA QUE FALHAR.                *
014700*****************************************************************
014800 2000-PROCESO.
014900
015000     PERFORM 2100-VALIDA-DESC
015100        THRU 2100-VALIDA-DESC-EXIT
015200
015300     PERFORM 2200-VALIDA-MES
015400        THRU 2200-VALIDA-MES-EXIT
015500
015600     PERFORM 2300-VALIDA-ANO
015700        THRU 2300-VALIDA-ANO-EXIT
015800
015900     PERFORM 2400-VALIDA-USUARIO
016000        THRU 2400-VALIDA-USUARIO-EXIT
016100
016200     PERFORM 2500-VALIDA-VALOR
016300        THRU 2500-VALIDA-VALOR-EXIT
016400
016500     PERFORM 2600-VALIDA-TIPO
016600        THRU 2600-VALIDA-TIPO-EXIT.
016700
016800 2000-PROCESO-EXIT.
016900     EXIT.
017000
017100*****************************************************************
017200*          2100-VALIDA-DESC   - REGRA V1 - DESCRICAO             *
017300*****************************************************************
017400 2100-VALIDA-DESC.
017500
017600     ADD 1 TO WS-CONTADOR-REGLAS
017700
017800     IF ENT-DESC EQUAL SPACES OR LOW-VALUES
017900        SET RETC-88-ERROR          TO TRUE
018000        MOVE CT-RUTINA             TO RETC-PROGRAMA
018100        MOVE CT-CAMPO-DESC         TO RETC-CAMPO-ERROR
018200        MOVE ME-V1-DESC            TO RETC-MENSAJE
018300
018400        PERFORM 3000-FIN
018500     END-IF.
018600
018700 2100-VALIDA-DESC-EXIT.
018800     EXIT.
018900
019000*****************************************************************
019100*          2200-VALIDA-MES    - REGRA V2 - MES 1 A 12            *
019200*****************************************************************
019300 2200-VALIDA-MES.
019400
019500     ADD 1 TO WS-CONTADOR-REGLAS
019600     MOVE ENT-MONTH TO WS-MES-DISPLAY
019700
019800     IF ENT-MONTH IS NOT NUMERIC
019900        OR ENT-MONTH IS LESS THAN 01
020000        OR ENT-MONTH IS GREATER THAN 12
020100
020200        SET RETC-88-ERROR          TO TRUE
020300        MOVE CT-RUTINA             TO RETC-PROGRAMA
020400        MOVE CT-CAMPO-MES          TO RETC-CAMPO-ERROR
020500        MOVE ME-V2-MES             TO RETC-MENSAJE
020600
020700        PERFORM 3000-FIN
020800     END-IF.
020900
021000 2200-VALIDA-MES-EXIT.
021100     EXIT.
021200
021300*****************************************************************
021400*          2300-VALIDA-ANO    - REGRA V3 - ANO COM 4 DIGITOS      
021500*****************************************************************
021600 2300-VALIDA-ANO.
021700
021800     ADD 1 TO WS-CONTADOR-REGLAS
021900     MOVE ENT-YEAR TO WS-ANO-DISPLAY
022000
022100     IF ENT-YEAR IS NOT NUMERIC
022200        OR ENT-YEAR IS LESS THAN 1000
022300        OR ENT-YEAR IS GREATER THAN 9999
022400
022500        SET RETC-88-ERROR          TO TRUE
022600        MOVE CT-RUTINA             TO RETC-PROGRAMA
022700        MOVE CT-CAMPO-ANO          TO RETC-CAMPO-ERROR
022800        MOVE ME-V3-ANO             TO RETC-MENSAJE
022900
023000        PERFORM 3000-FIN
023100     END-IF.
023200
023300 2300-VALIDA-ANO-EXIT.
023400     EXIT.
023500
023600*****************************************************************
023700*          2400-VALIDA-USUARIO - REGRA V4 - USUARIO INFORMADO    *
023800*****************************************************************
023900 2400-VALIDA-USUARIO.
024000
024100     ADD 1 TO WS-CONTADOR-REGLAS
024200
024300     IF ENT-USER-ID IS NOT NUMERIC
024400        OR ENT-USER-ID EQUAL ZEROES
024500
024600        SET RETC-88-ERROR          TO TRUE
024700        MOVE CT-RUTINA             TO RETC-PROGRAMA
024800        MOVE CT-CAMPO-USUARIO      TO RETC-CAMPO-ERROR
024900        MOVE ME-V4-USUARIO         TO RETC-MENSAJE
025000
025100        PERFORM 3000-FIN
025200     END-IF.
025300
025400 2400-VALIDA-USUARIO-EXIT.
025500     EXIT.
025600
025700*****************************************************************
025800*          2500-VALIDA-VALOR   - REGRA V5 - VALOR >= 1           *
025900*****************************************************************
026000 2500-VALIDA-VALOR.
026100
026200     ADD 1 TO WS-CONTADOR-REGLAS
026300
026400     IF ENT-VALUE IS LESS THAN 1
026500
026600        SET RETC-88-ERROR          TO TRUE
026700        MOVE CT-RUTINA             TO RETC-PROGRAMA
026800        MOVE CT-CAMPO-VALOR        TO RETC-CAMPO-ERROR
026900        MOVE ME-V5-VALOR           TO RETC-MENSAJE
027000
027100        PERFORM 3000-FIN
027200     END-IF.
027300
027400 2500-VALIDA-VALOR-EXIT.
027500     EXIT.
027600
027700*****************************************************************
027800*          2600-VALIDA-TIPO    - REGRA V6 - TIPO 'R' OU 'D'       
027900*****************************************************************
028000 2600-VALIDA-TIPO.
028100
028200     ADD 1 TO WS-CONTADOR-REGLAS
028300
028400     IF NOT ENT-TYPE-88-REVENUE
028500        AND NOT ENT-TYPE-88-EXPENSE
028600
028700        SET RETC-88-ERROR          TO TRUE
028800        MOVE CT-RUTINA             TO RETC-PROGRAMA
028900        MOVE CT-CAMPO-TIPO         TO RETC-CAMPO-ERROR
029000        MOVE ME-V6-TIPO            TO RETC-MENSAJE
029100
029200        PERFORM 3000-FIN
029300     END-IF.
029400
029500 2600-VALIDA-TIPO-EXIT.
029600     EXIT.
029700
029800*****************************************************************
029900*                           3000-FIN                            *
030000*****************************************************************
030100 3000-FIN.
030200
030300     GOBACK.
